000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             ESTLIST.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           11 / 06 / 1991.
000700 DATE-COMPILED.                          11 / 06 / 1991.
000800 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000900*=================================================================*
001000*    EMPRESA... :  FOURSYS                                        *
001100*=================================================================*
001200*    PROGRAMA... : ESTLIST                                        *
001300*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
001400*    ANALISTA... : IVAN SANCHES                                    *
001500*    CONSULTORIA.: FOURSYS                                         *
001600*    DATA........: 11 / 06 / 1991                                  *
001700*-------------------------------------------------------------------
001800*    OBJETIVO....: RELATORIO DE VAGAS DE ESTAGIO (INTERNSHIP)      *
001900*                  ABERTAS PARA A COORDENACAO DE ESTAGIOS. FILTRA  *
002000*                  A TABELA DE VAGAS POR SITUACAO/NIVEL/EMPRESA/   *
002100*                  CURSO (CADA FILTRO E OPCIONAL E ADMITE VARIOS   *
002200*                  VALORES - "OU" DENTRO DO FILTRO, "E" ENTRE OS   *
002300*                  QUATRO FILTROS), ORDENA O RESULTADO PELO TITULO *
002400*                  DA VAGA (SEM DIFERENCIAR MAIUSCULA/MINUSCULA) E *
002500*                  IMPRIME O RELATORIO COLUNADO COM TOTAL FINAL.   *
002600*-------------------------------------------------------------------
002700*    ARQUIVOS.... : ESTAGIOS   INPUT        #BOOKEST              *
002800*                   WRKENT     WORK         LAYOUT PROPRIO        *
002900*                   WRK        SORT-WORK    LAYOUT PROPRIO        *
003000*                   WRKSAI     WORK         LAYOUT PROPRIO        *
003100*                   RELEST     OUTPUT                             *
003200*=================================================================*
003300*    MODULOS..... : NENHUM                                        *
003400*=================================================================*
003500*                            ALTERACOES                           *
003600*-------------------------------------------------------------------
003700*    PROGRAMADOR: MATHEUS H MEDEIROS
003800*    ANALISTA   : IVAN SANCHES
003900*    CONSULTORIA: FOURSYS
004000*    DATA.......: 04 / 02 / 1993
004100*    CHAMADO....: SR-0498
004200*    OBJETIVO...: INCLUIR OS QUATRO FILTROS (SITUACAO, NIVEL,
004300*                 EMPRESA, CURSO) COM SEMANTICA "E" ENTRE FILTROS
004400*                 E "OU" DENTRO DE CADA FILTRO - ROTINAS 0210 A
004500*                 0245
004600*-------------------------------------------------------------------
004700*    PROGRAMADOR: R.C.ALMEIDA
004800*    ANALISTA   : IVAN SANCHES
004900*    CONSULTORIA: FOURSYS
005000*    DATA.......: 09 / 12 / 1998
005100*    CHAMADO....: Y2K-0093
005200*    OBJETIVO...: REVISAO DE CAMPOS DE DATA (ABERTURA/FECHAMENTO)
005300*                 PARA GARANTIR TRATAMENTO SEMPRE COMO TEXTO
005400*                 AAAA-MM-DD, SEM CALCULO DE DATA NO RELATORIO
005500*-------------------------------------------------------------------
005600*    PROGRAMADOR: R.C.ALMEIDA
005700*    ANALISTA   : IVAN SANCHES
005800*    CONSULTORIA: FOURSYS
005900*    DATA.......: 14 / 03 / 2003
006000*    CHAMADO....: SR-0751
006100*    OBJETIVO...: TROCAR COMPARACAO LITERAL POR
006200*                 INSPECT...CONVERTING NOS QUATRO FILTROS PARA
006300*                 ACEITAR QUALQUER COMBINACAO DE MAIUSCULA E
006400*                 MINUSCULA NOS VALORES DIGITADOS NO CARTAO DE
006500*                 PARAMETRO
006600*-------------------------------------------------------------------
006700*    PROGRAMADOR: R.C.ALMEIDA
006800*    ANALISTA   : IVAN SANCHES
006900*    CONSULTORIA: FOURSYS
007000*    DATA.......: 10 / 03 / 2008
007100*    CHAMADO....: SR-0850
007200*    OBJETIVO...: AUDITORIA INTERNA DE PADRAO DE CODIFICACAO -
007300*                 FS-ESTAGIOS/WRKENT/WRKSAI/RELEST E OS DEMAIS
007400*                 CONTADORES E CABECALHOS ESCALARES VOLTAM AO
007500*                 NIVEL 77, CONFORME PADRAO DA CASA; O DISPARO
007600*                 DAS SECOES A PARTIR DE 0000-PRINCIPAL PASSA A
007700*                 SER FEITO POR PERFORM ... THRU ... -FIM, EM VEZ
007800*                 DE PERFORM DA SECAO
007900*-------------------------------------------------------------------
008000*    PROGRAMADOR: J.A.FERREIRA
008100*    ANALISTA   : IVAN SANCHES
008200*    CONSULTORIA: FOURSYS
008300*    DATA.......: 17 / 03 / 2008
008400*    CHAMADO....: SR-0860
008500*    OBJETIVO...: INCLUIDOS NIVEIS 88 EM FS-ESTAGIOS/WRKENT/WRKSAI/
008600*                 RELEST (-OK/-FIM) E EM WRK-ACHOU-REGISTRO
008700*                 (-SIM/-NAO), PARA PADRONIZAR COM OS DEMAIS
008800*                 PROGRAMAS DA SUITE
008900*=================================================================*
009000 ENVIRONMENT                             DIVISION.
009100*=================================================================*
009200 CONFIGURATION                           SECTION.
009300*-------------------------------------------------------------------
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM
009600     CLASS ALFA-NUMERICO IS "A" THRU "Z" "a" THRU "z"
009700     UPSI-0 ON STATUS IS WRK-ACHOU-REGISTRO.
009800*-------------------------------------------------------------------
009900 INPUT-OUTPUT                            SECTION.
010000*-------------------------------------------------------------------
010100 FILE-CONTROL.
010200     SELECT ESTAGIOS ASSIGN TO ESTAGIOS
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS FS-ESTAGIOS.
010500     SELECT WRKENT   ASSIGN TO WRKENT
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-WRKENT.
010800     SELECT WRKSAI   ASSIGN TO WRKSAI
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS FS-WRKSAI.
011100     SELECT WORK-SORT ASSIGN TO "WRK".
011200     SELECT RELEST   ASSIGN TO RELEST
011300         FILE STATUS IS FS-RELEST.
011400*=================================================================*
011500 DATA                                    DIVISION.
011600*=================================================================*
011700 FILE                                    SECTION.
011800*-------------------------------------------------------------------
011900 FD  ESTAGIOS.
012000 01  REG-ESTAGIOS-LINHA          PIC X(400).
012100*-------------------------------------------------------------------
012200*    LAYOUT DE TRABALHO PARA O SORT - CHAVE = TITULO EM MAIUSCULO
012300*-------------------------------------------------------------------
012400 FD  WRKENT.
012500 01  REG-WORK-EST.
012600     05 WRK-CHAVE-TITULO         PIC X(060).
012700     05 WRK-D-TITULO             PIC X(060).
012800     05 WRK-D-EMPRESA            PIC X(040).
012900     05 WRK-D-STATUS             PIC X(010).
013000     05 WRK-D-NIVEL              PIC X(012).
013100     05 WRK-D-CURSO              PIC X(030).
013200     05 WRK-D-VAGAS              PIC 9(002).
013300     05 WRK-D-DTABE              PIC X(010).
013400     05 WRK-D-DTFEC              PIC X(010).
013500     05 WRK-D-VISIVEL            PIC X(005).
013600     05 FILLER                   PIC X(021).
013700 SD  WORK-SORT.
013800 01  REG-WORK-SORT.
013900     05 SRT-CHAVE-TITULO         PIC X(060).
014000     05 SRT-D-TITULO             PIC X(060).
014100     05 SRT-D-EMPRESA            PIC X(040).
014200     05 SRT-D-STATUS             PIC X(010).
014300     05 SRT-D-NIVEL              PIC X(012).
014400     05 SRT-D-CURSO              PIC X(030).
014500     05 SRT-D-VAGAS              PIC 9(002).
014600     05 SRT-D-DTABE              PIC X(010).
014700     05 SRT-D-DTFEC              PIC X(010).
014800     05 SRT-D-VISIVEL            PIC X(005).
014900     05 FILLER                   PIC X(021).
015000 FD  WRKSAI.
015100 01  REG-WORK-SAIDA.
015200     05 SAI-CHAVE-TITULO         PIC X(060).
015300     05 SAI-D-TITULO             PIC X(060).
015400     05 SAI-D-EMPRESA            PIC X(040).
015500     05 SAI-D-STATUS             PIC X(010).
015600     05 SAI-D-NIVEL              PIC X(012).
015700     05 SAI-D-CURSO              PIC X(030).
015800     05 SAI-D-VAGAS              PIC 9(002).
015900     05 SAI-D-DTABE              PIC X(010).
016000     05 SAI-D-DTFEC              PIC X(010).
016100     05 SAI-D-VISIVEL            PIC X(005).
016200     05 FILLER                   PIC X(021).
016300*-------------------------------------------------------------------
016400 FD  RELEST.
016500 01  REG-RELEST                  PIC X(133).
016600*=================================================================*
016700 WORKING-STORAGE                         SECTION.
016800*-------------------------------------------------------------------
016900 01  FILLER                      PIC X(050)          VALUE
017000         "========== VARIAVEL DE STATUS ==========".
017100*-------------------------------------------------------------------
017200 77  FS-ESTAGIOS                 PIC X(002)          VALUE SPACES.
017300     88 FS-ESTAGIOS-OK                                VALUE '00'.
017400     88 FS-ESTAGIOS-FIM                               VALUE '10'.
017500 77  FS-WRKENT                   PIC X(002)          VALUE SPACES.
017600     88 FS-WRKENT-OK                                  VALUE '00'.
017700     88 FS-WRKENT-FIM                                 VALUE '10'.
017800 77  FS-WRKSAI                   PIC X(002)          VALUE SPACES.
017900     88 FS-WRKSAI-OK                                  VALUE '00'.
018000     88 FS-WRKSAI-FIM                                 VALUE '10'.
018100 77  FS-RELEST                   PIC X(002)          VALUE SPACES.
018200     88 FS-RELEST-OK                                  VALUE '00'.
018300     88 FS-RELEST-FIM                                 VALUE '10'.
018400 77  WRK-ACHOU-REGISTRO          PIC X(001)          VALUE SPACES.
018500     88 WRK-ACHOU-SIM                                 VALUE 'S'.
018600     88 WRK-ACHOU-NAO                                 VALUE 'N'.
018700*-------------------------------------------------------------------
018800 01  FILLER                      PIC X(050)          VALUE
018900         "========== LINHA CRUA (CSV) DE ENTRADA ==========".
019000*-------------------------------------------------------------------
019100 01  WRK-LINHA-BUF.
019200     05 WRK-LINHA                PIC X(400).
019300 01  WRK-LINHA-BUF-R REDEFINES WRK-LINHA-BUF.
019400     05 WRK-LINHA-INICIO         PIC X(040).
019500     05 FILLER                   PIC X(360).
019600*-------------------------------------------------------------------
019700 01  FILLER                      PIC X(050)          VALUE
019800         "========== CAMPOS DECOMPOSTOS DA LINHA ==========".
019900*-------------------------------------------------------------------
020000 01  WRK-CAMPOS.
020100     05 WRK-CAMPO                OCCURS 12 TIMES
020200                                  INDEXED BY IX-CAMPO
020300                                  PIC X(200).
020400 01  WRK-CAMPOS-FLAT-R REDEFINES WRK-CAMPOS.
020500     05 WRK-CAMPOS-FLAT          PIC X(2400).
020600 77  WRK-QT-VIRGULAS             PIC 9(003)   COMP   VALUE ZEROS.
020700 77  WRK-CAMPO-LIMPO             PIC X(200)          VALUE SPACES.
020800 77  WRK-POS-ASPA                PIC 9(003)   COMP   VALUE ZEROS.
020900*-------------------------------------------------------------------
021000 01  FILLER                      PIC X(050)          VALUE
021100         "========== VALIDACAO DE DATA (AAAA-MM-DD) ==========".
021200*-------------------------------------------------------------------
021300 01  WRK-DATA-VALIDA.
021400     05 WRK-DATA-TXT             PIC X(010).
021500 01  WRK-DATA-VALIDA-R REDEFINES WRK-DATA-VALIDA.
021600     05 WRK-DATA-ANO             PIC 9(004).
021700     05 FILLER                   PIC X(001).
021800     05 WRK-DATA-MES             PIC 9(002).
021900     05 FILLER                   PIC X(001).
022000     05 WRK-DATA-DIA             PIC 9(002).
022100*-------------------------------------------------------------------
022200 01  FILLER                      PIC X(050)          VALUE
022300         "========== TABELA EM MEMORIA - VAGAS ==========".
022400*-------------------------------------------------------------------
022500 01  TB-ESTAGIOS.
022600     05 TB-EST                   OCCURS 200 TIMES
022700                                  INDEXED BY IX-EST.
022800         COPY "#BOOKEST".
022900 77  WRK-QT-EST                  PIC 9(005)   COMP-3 VALUE ZEROS.
023000*-------------------------------------------------------------------
023100 01  FILLER                      PIC X(050)          VALUE
023200         "========== CARTAO DE PARAMETRO - FILTROS ==========".
023300*-------------------------------------------------------------------
023400*    OS QUATRO FILTROS SAO CARREGADOS AQUI COMO CONSTANTES DE
023500*    COMPILACAO (CARTAO DE PARAMETRO FIXO) - PARA UMA NOVA
023600*    SELECAO, O OPERADOR SOLICITA RECOMPILACAO COM OS VALUES
023700*    ABAIXO AJUSTADOS. FILTRO VAZIO (QUANTIDADE ZERO) SIGNIFICA
023800*    "PASSA TODO MUNDO" NAQUELE CAMPO.
023900*-------------------------------------------------------------------
024000 01  WRK-FILTRO-STATUS.
024100     05 WRK-FST-VAL              OCCURS 5 TIMES
024200                                  INDEXED BY IX-FST
024300                                  PIC X(010).
024400 77  WRK-QT-FST                  PIC 9(001)   COMP   VALUE ZEROS.
024500 01  WRK-FILTRO-NIVEL.
024600     05 WRK-FNI-VAL              OCCURS 5 TIMES
024700                                  INDEXED BY IX-FNI
024800                                  PIC X(012).
024900 77  WRK-QT-FNI                  PIC 9(001)   COMP   VALUE ZEROS.
025000 01  WRK-FILTRO-EMPRESA.
025100     05 WRK-FEM-VAL              OCCURS 5 TIMES
025200                                  INDEXED BY IX-FEM
025300                                  PIC X(040).
025400 77  WRK-QT-FEM                  PIC 9(001)   COMP   VALUE ZEROS.
025500 01  WRK-FILTRO-CURSO.
025600     05 WRK-FCU-VAL              OCCURS 5 TIMES
025700                                  INDEXED BY IX-FCU
025800                                  PIC X(030).
025900 77  WRK-QT-FCU                  PIC 9(001)   COMP   VALUE ZEROS.
026000 77  WRK-CAMPO-MAIUSC-A          PIC X(060)          VALUE SPACES.
026100 77  WRK-CAMPO-MAIUSC-B          PIC X(060)          VALUE SPACES.
026200 77  WRK-PASSOU-STATUS           PIC X(001)          VALUE 'N'.
026300 77  WRK-PASSOU-NIVEL            PIC X(001)          VALUE 'N'.
026400 77  WRK-PASSOU-EMPRESA          PIC X(001)          VALUE 'N'.
026500 77  WRK-PASSOU-CURSO            PIC X(001)          VALUE 'N'.
026600*-------------------------------------------------------------------
026700 01  FILLER                      PIC X(050)          VALUE
026800         "========== VARIAVEIS ACUMULADORAS ==========".
026900*-------------------------------------------------------------------
027000 77  WRK-ACU-ACHADOS             PIC 9(005)   COMP-3 VALUE ZEROS.
027100 77  WRK-ACU-ACHADOS-ED          PIC ZZZZ9           VALUE ZEROS.
027200 77  WRK-QT-LINHAS               PIC 9(003)   COMP-3 VALUE ZEROS.
027300 77  WRK-PAG                     PIC 9(003)   COMP-3 VALUE ZEROS.
027400*-------------------------------------------------------------------
027500 01  FILLER                      PIC X(050)          VALUE
027600         "========== CABECALHO E DETALHE DO RELATORIO ==========".
027700*-------------------------------------------------------------------
027800 01  WRK-CABEC1.
027900     05 FILLER                   PIC X(040)          VALUE
028000         "FOURSYS - SISTEMA DE ESTAGIOS".
028100     05 FILLER                   PIC X(030)          VALUE
028200         "RELACAO DE VAGAS DE ESTAGIO".
028300     05 FILLER                   PIC X(010)          VALUE
028400         "PAGINA...:".
028500     05 WRK-CABEC1-PAG           PIC ZZ9.
028600     05 FILLER                   PIC X(050)          VALUE SPACES.
028700 01  WRK-CABEC2.
028800     05 FILLER                   PIC X(060)          VALUE
028900         "TITULO                       EMPRESA".
029000     05 FILLER                   PIC X(073)          VALUE
029100         "SITUACAO  NIVEL      CURSO PREF.  VAGAS ABERTURA  FECHAM.
029200-       "  VISIVEL".
029300 77  WRK-CABEC3                  PIC X(133)          VALUE ALL "=".
029400 01  WRK-DETALHE.
029500     05 WRK-DET-TITULO           PIC X(030).
029600     05 FILLER                   PIC X(001)          VALUE SPACE.
029700     05 WRK-DET-EMPRESA          PIC X(029).
029800     05 FILLER                   PIC X(001)          VALUE SPACE.
029900     05 WRK-DET-STATUS           PIC X(010).
030000     05 WRK-DET-NIVEL            PIC X(011).
030100     05 WRK-DET-CURSO            PIC X(014).
030200     05 WRK-DET-VAGAS            PIC ZZ9.
030300     05 FILLER                   PIC X(002)          VALUE SPACES.
030400     05 WRK-DET-DTABE            PIC X(010).
030500     05 FILLER                   PIC X(001)          VALUE SPACE.
030600     05 WRK-DET-DTFEC            PIC X(010).
030700     05 FILLER                   PIC X(001)          VALUE SPACE.
030800     05 WRK-DET-VISIVEL          PIC X(003).
030900     05 FILLER                   PIC X(009)          VALUE SPACES.
031000 01  WRK-RODA-PE.
031100     05 FILLER                   PIC X(030)          VALUE
031200         "FOUND".
031300     05 WRK-RODA-QT              PIC ZZZZ9.
031400     05 FILLER                   PIC X(098)          VALUE
031500         "INTERNSHIP(S)".
031600*-------------------------------------------------------------------
031700*    AREA DE ERRO PADRAO DO SISTEMA DE ESTAGIOS
031800*-------------------------------------------------------------------
031900 COPY "#BOOKERR".
032000*-------------------------------------------------------------------
032100 01  FILLER                      PIC X(050)          VALUE
032200         "========== FIM DA WORKING ==========".
032300*=================================================================*
032400 PROCEDURE                               DIVISION.
032500*=================================================================*
032600 0000-PRINCIPAL.
032700
032800         PERFORM 0100-INICIAR THRU 0100-INICIAR-FIM.
032900         PERFORM 0200-FILTRA THRU 0200-FILTRA-FIM.
033000         PERFORM 0300-ORDENA THRU 0300-ORDENA-FIM.
033100         PERFORM 0350-ABRE-SAIDA THRU 0350-ABRE-SAIDA-FIM.
033200         PERFORM 0400-IMP-CABECALHO THRU 0400-IMP-CABECALHO-FIM.
033300         PERFORM 0450-IMP-DETALHE THRU 0450-IMP-DETALHE-FIM
033400             UNTIL FS-WRKSAI NOT EQUAL '00'.
033500         PERFORM 0500-IMP-TOTAL THRU 0500-IMP-TOTAL-FIM.
033600         PERFORM 0900-FINALIZAR THRU 0900-FINALIZAR-FIM.
033700         STOP RUN.
033800
033900 0000-PRINCIPAL-FIM.EXIT.
034000*-------------------------------------------------------------------
034100 0090-RETIRA-ASPAS                       SECTION.
034200*-------------------------------------------------------------------
034300*    RECEBE O CAMPO CRU EM WRK-CAMPO(IX-CAMPO) E, SE ESTIVER
034400*    ENVOLVIDO EM ASPAS, RETIRA A ASPA DE ABERTURA E FECHAMENTO.
034500*-------------------------------------------------------------------
034600
034700         IF WRK-CAMPO (IX-CAMPO) (1:1) EQUAL '"'
034800             MOVE SPACES             TO WRK-CAMPO-LIMPO
034900             MOVE WRK-CAMPO (IX-CAMPO) (2:198) TO WRK-CAMPO-LIMPO
035000             INSPECT WRK-CAMPO-LIMPO TALLYING WRK-POS-ASPA
035100                 FOR CHARACTERS BEFORE INITIAL '"'
035200             IF WRK-POS-ASPA GREATER ZERO
035300                 MOVE WRK-CAMPO-LIMPO (1:WRK-POS-ASPA)
035400                                      TO WRK-CAMPO (IX-CAMPO)
035500                 MOVE SPACES          TO
035600                      WRK-CAMPO (IX-CAMPO) (WRK-POS-ASPA + 1:)
035700             END-IF
035800         END-IF.
035900
036000 0090-RETIRA-ASPAS-FIM.EXIT.
036100*-------------------------------------------------------------------
036200 0100-INICIAR                            SECTION.
036300*-------------------------------------------------------------------
036400
036500         MOVE ZEROS TO WRK-QT-EST WRK-ACU-ACHADOS.
036600         OPEN INPUT ESTAGIOS.
036700         IF FS-ESTAGIOS NOT EQUAL '00'
036800             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
036900             MOVE FS-ESTAGIOS        TO WRK-STATUS-ERRO
037000             MOVE 'ESTAGIOS'         TO WRK-ARQUIVO-ERRO
037100             GO TO 9999-TRATA-ERRO
037200         END-IF.
037300         READ ESTAGIOS.
037400*                                       DESCARTA A LINHA CABECALHO
037500         PERFORM 0110-LER-EST UNTIL FS-ESTAGIOS NOT EQUAL '00'.
037600         CLOSE ESTAGIOS.
037700
037800 0100-INICIAR-FIM.EXIT.
037900
038000 0110-LER-EST.
038100
038200         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS-FLAT-R.
038300         MOVE REG-ESTAGIOS-LINHA TO WRK-LINHA.
038400         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
038500         IF WRK-QT-VIRGULAS EQUAL 11
038600             UNSTRING WRK-LINHA DELIMITED BY ","
038700                 INTO WRK-CAMPO (1)  WRK-CAMPO (2)  WRK-CAMPO (3)
038800                      WRK-CAMPO (4)  WRK-CAMPO (5)  WRK-CAMPO (6)
038900                      WRK-CAMPO (7)  WRK-CAMPO (8)  WRK-CAMPO (9)
039000                      WRK-CAMPO (10) WRK-CAMPO (11) WRK-CAMPO (12)
039100             PERFORM 0090-RETIRA-ASPAS
039200                 VARYING IX-CAMPO FROM 1 BY 1
039300                 UNTIL IX-CAMPO GREATER 12
039400             ADD 1 TO WRK-QT-EST
039500             MOVE WRK-CAMPO (1)  TO UUID-EST     (WRK-QT-EST)
039600             MOVE WRK-CAMPO (2)  TO TITULO-EST   (WRK-QT-EST)
039700             MOVE WRK-CAMPO (3)  TO DESCR-EST    (WRK-QT-EST)
039800             MOVE WRK-CAMPO (4)  TO NIVEL-EST    (WRK-QT-EST)
039900             MOVE WRK-CAMPO (5)  TO CURSO-EST    (WRK-QT-EST)
040000             MOVE WRK-CAMPO (6)  TO DTABE-EST    (WRK-QT-EST)
040100             MOVE WRK-CAMPO (7)  TO DTFEC-EST    (WRK-QT-EST)
040200             MOVE WRK-CAMPO (8)  TO SIT-EST      (WRK-QT-EST)
040300             MOVE WRK-CAMPO (9)  TO EMPRESA-EST  (WRK-QT-EST)
040400             MOVE WRK-CAMPO (10) TO REPR-EST     (WRK-QT-EST)
040500             MOVE WRK-CAMPO (11) TO VAGAS-EST    (WRK-QT-EST)
040600             MOVE WRK-CAMPO (12) TO VISIVEL-EST  (WRK-QT-EST)
040700         END-IF.
040800         READ ESTAGIOS
040900             AT END MOVE '10' TO FS-ESTAGIOS
041000         END-READ.
041100*-------------------------------------------------------------------
041200 0200-FILTRA                             SECTION.
041300*-------------------------------------------------------------------
041400*    APLICA OS QUATRO FILTROS "E ENTRE / OU DENTRO" SOBRE A TABELA
041500*    TB-ESTAGIOS E GRAVA OS REGISTROS SOBREVIVENTES EM WRKENT PARA
041600*    ORDENACAO PELO SORT VERB.
041700*-------------------------------------------------------------------
041800
041900         OPEN OUTPUT WRKENT.
042000         SET IX-EST TO 1.
042100         PERFORM 0205-EXAMINA-EST UNTIL IX-EST GREATER WRK-QT-EST.
042200         CLOSE WRKENT.
042300
042400 0200-FILTRA-FIM.EXIT.
042500
042600 0205-EXAMINA-EST.
042700
042800         PERFORM 0210-CASA-STATUS.
042900         PERFORM 0220-CASA-NIVEL.
043000         PERFORM 0230-CASA-EMPRESA.
043100         PERFORM 0240-CASA-CURSO.
043200         IF WRK-PASSOU-STATUS  EQUAL 'S'
043300            AND WRK-PASSOU-NIVEL   EQUAL 'S'
043400            AND WRK-PASSOU-EMPRESA EQUAL 'S'
043500            AND WRK-PASSOU-CURSO   EQUAL 'S'
043600             PERFORM 0280-GRAVA-WORK
043700         END-IF.
043800         SET IX-EST UP BY 1.
043900*-------------------------------------------------------------------
044000 0210-CASA-STATUS                        SECTION.
044100*-------------------------------------------------------------------
044200
044300         MOVE 'N' TO WRK-PASSOU-STATUS.
044400         IF WRK-QT-FST EQUAL ZERO
044500             MOVE 'S' TO WRK-PASSOU-STATUS
044600         ELSE
044700             SET IX-FST TO 1
044800             PERFORM 0215-TESTA-STATUS
044900                 UNTIL IX-FST GREATER WRK-QT-FST
045000                 OR WRK-PASSOU-STATUS EQUAL 'S'
045100         END-IF.
045200
045300 0210-CASA-STATUS-FIM.EXIT.
045400
045500 0215-TESTA-STATUS.
045600
045700         MOVE SIT-EST (IX-EST)    TO WRK-CAMPO-MAIUSC-A.
045800         MOVE WRK-FST-VAL (IX-FST) TO WRK-CAMPO-MAIUSC-B.
045900         INSPECT WRK-CAMPO-MAIUSC-A CONVERTING
046000             "abcdefghijklmnopqrstuvwxyz" TO
046100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046200         INSPECT WRK-CAMPO-MAIUSC-B CONVERTING
046300             "abcdefghijklmnopqrstuvwxyz" TO
046400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046500         IF WRK-CAMPO-MAIUSC-A EQUAL WRK-CAMPO-MAIUSC-B
046600             MOVE 'S' TO WRK-PASSOU-STATUS
046700         END-IF.
046800         SET IX-FST UP BY 1.
046900*-------------------------------------------------------------------
047000 0220-CASA-NIVEL                         SECTION.
047100*-------------------------------------------------------------------
047200
047300         MOVE 'N' TO WRK-PASSOU-NIVEL.
047400         IF WRK-QT-FNI EQUAL ZERO
047500             MOVE 'S' TO WRK-PASSOU-NIVEL
047600         ELSE
047700             SET IX-FNI TO 1
047800             PERFORM 0225-TESTA-NIVEL
047900                 UNTIL IX-FNI GREATER WRK-QT-FNI
048000                 OR WRK-PASSOU-NIVEL EQUAL 'S'
048100         END-IF.
048200
048300 0220-CASA-NIVEL-FIM.EXIT.
048400
048500 0225-TESTA-NIVEL.
048600
048700         MOVE NIVEL-EST (IX-EST)  TO WRK-CAMPO-MAIUSC-A.
048800         MOVE WRK-FNI-VAL (IX-FNI) TO WRK-CAMPO-MAIUSC-B.
048900         INSPECT WRK-CAMPO-MAIUSC-A CONVERTING
049000             "abcdefghijklmnopqrstuvwxyz" TO
049100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049200         INSPECT WRK-CAMPO-MAIUSC-B CONVERTING
049300             "abcdefghijklmnopqrstuvwxyz" TO
049400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049500         IF WRK-CAMPO-MAIUSC-A EQUAL WRK-CAMPO-MAIUSC-B
049600             MOVE 'S' TO WRK-PASSOU-NIVEL
049700         END-IF.
049800         SET IX-FNI UP BY 1.
049900*-------------------------------------------------------------------
050000 0230-CASA-EMPRESA                       SECTION.
050100*-------------------------------------------------------------------
050200
050300         MOVE 'N' TO WRK-PASSOU-EMPRESA.
050400         IF WRK-QT-FEM EQUAL ZERO
050500             MOVE 'S' TO WRK-PASSOU-EMPRESA
050600         ELSE
050700             SET IX-FEM TO 1
050800             PERFORM 0235-TESTA-EMPRESA
050900                 UNTIL IX-FEM GREATER WRK-QT-FEM
051000                 OR WRK-PASSOU-EMPRESA EQUAL 'S'
051100         END-IF.
051200
051300 0230-CASA-EMPRESA-FIM.EXIT.
051400
051500 0235-TESTA-EMPRESA.
051600
051700         MOVE EMPRESA-EST (IX-EST) TO WRK-CAMPO-MAIUSC-A.
051800         MOVE WRK-FEM-VAL (IX-FEM) TO WRK-CAMPO-MAIUSC-B.
051900         INSPECT WRK-CAMPO-MAIUSC-A CONVERTING
052000             "abcdefghijklmnopqrstuvwxyz" TO
052100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052200         INSPECT WRK-CAMPO-MAIUSC-B CONVERTING
052300             "abcdefghijklmnopqrstuvwxyz" TO
052400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052500         IF WRK-CAMPO-MAIUSC-A EQUAL WRK-CAMPO-MAIUSC-B
052600             MOVE 'S' TO WRK-PASSOU-EMPRESA
052700         END-IF.
052800         SET IX-FEM UP BY 1.
052900*-------------------------------------------------------------------
053000 0240-CASA-CURSO                         SECTION.
053100*-------------------------------------------------------------------
053200
053300         MOVE 'N' TO WRK-PASSOU-CURSO.
053400         IF WRK-QT-FCU EQUAL ZERO
053500             MOVE 'S' TO WRK-PASSOU-CURSO
053600         ELSE
053700             SET IX-FCU TO 1
053800             PERFORM 0245-TESTA-CURSO
053900                 UNTIL IX-FCU GREATER WRK-QT-FCU
054000                 OR WRK-PASSOU-CURSO EQUAL 'S'
054100         END-IF.
054200
054300 0240-CASA-CURSO-FIM.EXIT.
054400
054500 0245-TESTA-CURSO.
054600
054700         MOVE CURSO-EST (IX-EST)  TO WRK-CAMPO-MAIUSC-A.
054800         MOVE WRK-FCU-VAL (IX-FCU) TO WRK-CAMPO-MAIUSC-B.
054900         INSPECT WRK-CAMPO-MAIUSC-A CONVERTING
055000             "abcdefghijklmnopqrstuvwxyz" TO
055100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055200         INSPECT WRK-CAMPO-MAIUSC-B CONVERTING
055300             "abcdefghijklmnopqrstuvwxyz" TO
055400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055500         IF WRK-CAMPO-MAIUSC-A EQUAL WRK-CAMPO-MAIUSC-B
055600             MOVE 'S' TO WRK-PASSOU-CURSO
055700         END-IF.
055800         SET IX-FCU UP BY 1.
055900*-------------------------------------------------------------------
056000 0280-GRAVA-WORK                         SECTION.
056100*-------------------------------------------------------------------
056200
056300         MOVE SPACES        TO REG-WORK-EST.
056400         MOVE TITULO-EST   (IX-EST) TO WRK-D-TITULO
056500                                        WRK-CHAVE-TITULO.
056600         INSPECT WRK-CHAVE-TITULO CONVERTING
056700             "abcdefghijklmnopqrstuvwxyz" TO
056800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
056900         MOVE EMPRESA-EST (IX-EST) TO WRK-D-EMPRESA.
057000         MOVE SIT-EST     (IX-EST) TO WRK-D-STATUS.
057100         MOVE NIVEL-EST   (IX-EST) TO WRK-D-NIVEL.
057200         MOVE CURSO-EST   (IX-EST) TO WRK-D-CURSO.
057300         MOVE VAGAS-EST   (IX-EST) TO WRK-D-VAGAS.
057400         MOVE DTABE-EST   (IX-EST) TO WRK-D-DTABE.
057500         MOVE DTFEC-EST   (IX-EST) TO WRK-D-DTFEC.
057600         MOVE VISIVEL-EST (IX-EST) TO WRK-D-VISIVEL.
057700         WRITE REG-WORK-EST.
057800         ADD 1 TO WRK-ACU-ACHADOS.
057900
058000 0280-GRAVA-WORK-FIM.EXIT.
058100*-------------------------------------------------------------------
058200 0300-ORDENA                             SECTION.
058300*-------------------------------------------------------------------
058400*    ORDENA AS VAGAS SOBREVIVENTES PELO TITULO EM MAIUSCULO (CHAVE
058500*    JA CONVERTIDA EM 0280-GRAVA-WORK), ASCENDENTE.
058600*-------------------------------------------------------------------
058700
058800         SORT WORK-SORT ON ASCENDING KEY SRT-CHAVE-TITULO
058900             USING WRKENT GIVING WRKSAI.
059000
059100 0300-ORDENA-FIM.EXIT.
059200*-------------------------------------------------------------------
059300 0350-ABRE-SAIDA                          SECTION.
059400*-------------------------------------------------------------------
059500*    ABRE O RELATORIO E O ARQUIVO ORDENADO UMA UNICA VEZ. O
059600*    CABECALHO EM SI (0400) E REPETIDO A CADA QUEBRA DE PAGINA,
059700*    MAS OS ARQUIVOS SO ABREM AQUI.
059800*-------------------------------------------------------------------
059900
060000         OPEN OUTPUT RELEST.
060100         OPEN INPUT  WRKSAI.
060200         READ WRKSAI
060300             AT END MOVE '10' TO FS-WRKSAI
060400         END-READ.
060500
060600 0350-ABRE-SAIDA-FIM.EXIT.
060700*-------------------------------------------------------------------
060800 0400-IMP-CABECALHO                      SECTION.
060900*-------------------------------------------------------------------
061000
061100         ADD 1 TO WRK-PAG.
061200         MOVE WRK-PAG TO WRK-CABEC1-PAG.
061300         MOVE WRK-CABEC1 TO REG-RELEST.
061400         WRITE REG-RELEST AFTER PAGE.
061500         MOVE WRK-CABEC3 TO REG-RELEST.
061600         WRITE REG-RELEST AFTER 1 LINE.
061700         MOVE WRK-CABEC2 TO REG-RELEST.
061800         WRITE REG-RELEST AFTER 1 LINE.
061900         MOVE WRK-CABEC3 TO REG-RELEST.
062000         WRITE REG-RELEST AFTER 1 LINE.
062100         MOVE ZEROS TO WRK-QT-LINHAS.
062200
062300 0400-IMP-CABECALHO-FIM.EXIT.
062400*-------------------------------------------------------------------
062500 0450-IMP-DETALHE                        SECTION.
062600*-------------------------------------------------------------------
062700
062800         IF WRK-QT-LINHAS GREATER THAN 40
062900             PERFORM 0400-IMP-CABECALHO
063000         END-IF.
063100         MOVE SAI-D-TITULO   TO WRK-DET-TITULO.
063200         MOVE SAI-D-EMPRESA  TO WRK-DET-EMPRESA.
063300         MOVE SAI-D-STATUS   TO WRK-DET-STATUS.
063400         MOVE SAI-D-NIVEL    TO WRK-DET-NIVEL.
063500         MOVE SAI-D-CURSO    TO WRK-DET-CURSO.
063600         MOVE SAI-D-VAGAS    TO WRK-DET-VAGAS.
063700         MOVE SAI-D-DTABE    TO WRK-DATA-TXT.
063800         MOVE WRK-DATA-VALIDA TO WRK-DET-DTABE.
063900         MOVE SAI-D-DTFEC    TO WRK-DATA-TXT.
064000         MOVE WRK-DATA-VALIDA TO WRK-DET-DTFEC.
064100         IF SAI-D-VISIVEL (1:4) EQUAL 'true'
064200             MOVE 'ON'  TO WRK-DET-VISIVEL
064300         ELSE
064400             MOVE 'OFF' TO WRK-DET-VISIVEL
064500         END-IF.
064600         MOVE WRK-DETALHE TO REG-RELEST.
064700         WRITE REG-RELEST AFTER 1 LINE.
064800         ADD 1 TO WRK-QT-LINHAS.
064900         READ WRKSAI
065000             AT END MOVE '10' TO FS-WRKSAI
065100         END-READ.
065200
065300 0450-IMP-DETALHE-FIM.EXIT.
065400*-------------------------------------------------------------------
065500 0500-IMP-TOTAL                          SECTION.
065600*-------------------------------------------------------------------
065700
065800         MOVE WRK-CABEC3      TO REG-RELEST.
065900         WRITE REG-RELEST AFTER 1 LINE.
066000         MOVE WRK-ACU-ACHADOS TO WRK-RODA-QT WRK-ACU-ACHADOS-ED.
066100         MOVE WRK-RODA-PE     TO REG-RELEST.
066200         WRITE REG-RELEST AFTER 1 LINE.
066300         DISPLAY "FOUND " WRK-ACU-ACHADOS-ED " INTERNSHIP(S)".
066400
066500 0500-IMP-TOTAL-FIM.EXIT.
066600*-------------------------------------------------------------------
066700 0900-FINALIZAR                          SECTION.
066800*-------------------------------------------------------------------
066900
067000         CLOSE WRKSAI.
067100         CLOSE RELEST.
067200         GOBACK.
067300
067400 0900-FINALIZAR-FIM.EXIT.
067500*-------------------------------------------------------------------
067600 9999-TRATA-ERRO                         SECTION.
067700*-------------------------------------------------------------------
067800
067900         DISPLAY "===== ERRO NO PROGRAMA ESTLIST =====".
068000         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
068100         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
068200         GOBACK.
068300
068400 9999-TRATA-ERRO-FIM.EXIT.
