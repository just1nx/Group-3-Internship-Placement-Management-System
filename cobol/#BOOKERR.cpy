000100*-----------------------------------------------------------------*
000200*    BOOK........: #BOOKERR                                       *
000300*    OBJETIVO....: AREA DE MENSSAGENS DE ERRO PADRAO DO SISTEMA   *
000400*                  DE ESTAGIOS - COMUM A TODOS OS PROGRAMAS       *
000500*-----------------------------------------------------------------*
000600     05 WRK-DESCRICAO-ERRO       PIC X(040)          VALUE SPACES.
000700     05 WRK-STATUS-ERRO          PIC X(002)          VALUE SPACES.
000800     05 WRK-AREA-ERRO            PIC X(020)          VALUE SPACES.
000900     05 WRK-ARQUIVO-ERRO         PIC X(010)          VALUE SPACES.
001000     05 WRK-ERRO-ABERTURA        PIC X(040)          VALUE
001100         "ARQUIVO NAO ABRIU CORRETAMENTE".
001200     05 WRK-VAZIO                PIC X(040)          VALUE
001300         "ARQUIVO SEM REGISTROS - VAZIO".
001400     05 WRK-ARQ-FECHADO          PIC X(040)          VALUE
001500         "ARQUIVO NAO FECHOU CORRETAMENTE".
001600     05 WRK-NAO-GRAVOU           PIC X(040)          VALUE
001700         "REGISTRO NAO GRAVADO NO ARQUIVO".
001800     05 FILLER                   PIC X(010).
