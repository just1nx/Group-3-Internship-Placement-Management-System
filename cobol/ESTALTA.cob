000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             ESTALTA.
000400 AUTHOR.                                 IVAN SANCHES.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           02 / 08 / 1990.
000700 DATE-COMPILED.                          02 / 08 / 1990.
000800 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000900*=================================================================*
001000*    EMPRESA... :  FOURSYS                                        *
001100*=================================================================*
001200*    PROGRAMA... : ESTALTA                                        *
001300*    PROGRAMADOR.: IVAN SANCHES                                   *
001400*    ANALISTA... : MATHEUS H MEDEIROS                             *
001500*    CONSULTORIA.: FOURSYS                                        *
001600*    DATA........: 02 / 08 / 1990                                 *
001700*-------------------------------------------------------------------
001800*    OBJETIVO....: MOTOR DE APROVACAO DA CENTRAL DE ESTAGIOS -    *
001900*                  APROVA OU REJEITA CADASTROS DE REPRESENTANTE   *
002000*                  DE EMPRESA PENDENTES, VAGAS DE ESTAGIO         *
002100*                  PENDENTES E PEDIDOS DE DESISTENCIA PENDENTES,  *
002200*                  REGRAVANDO O ARQUIVO INTEIRO DE CADA ENTIDADE  *
002300*                  APOS CADA DECISAO.                             *
002400*-------------------------------------------------------------------
002500*    ARQUIVOS.... : REPRES    I/O          BOOK'S                 *
002600*                   ESTAGIOS  I/O          #BOOKREP               *
002700*                   DESIST    I/O          #BOOKEST               *
002800*                                          #BOOKDES               *
002900*                                          #BOOKERR               *
003000*=================================================================*
003100*    MODULOS..... : NENHUM                                        *
003200*=================================================================*
003300*                            ALTERACOES                           *
003400*-------------------------------------------------------------------
003500*    PROGRAMADOR: IVAN SANCHES
003600*    ANALISTA   : MATHEUS H MEDEIROS
003700*    CONSULTORIA: FOURSYS
003800*    DATA.......: 19 / 04 / 1993
003900*    CHAMADO....: SR-0512
004000*    OBJETIVO...: TORNAR O CASAMENTO DO STATUS "PENDING" INSENSI-
004100*                 VEL A MAIUSCULA/MINUSCULA (ROTINA 0360-CASA-
004200*                 PENDING), POIS O ARQUIVO CHEGA COM GRAFIAS
004300*                 DIFERENTES DEPENDENDO DO TERMINAL DE ORIGEM
004400*-------------------------------------------------------------------
004500*    PROGRAMADOR: R.C.ALMEIDA
004600*    ANALISTA   : MATHEUS H MEDEIROS
004700*    CONSULTORIA: FOURSYS
004800*    DATA.......: 11 / 12 / 1998
004900*    CHAMADO....: Y2K-0091
005000*    OBJETIVO...: REVISAO GERAL DE CAMPOS-DATA (SEM CALCULO DE
005100*                 DATA NESTE PROGRAMA - APENAS CONFIRMADO)
005200*-------------------------------------------------------------------
005300*    PROGRAMADOR: R.C.ALMEIDA
005400*    ANALISTA   : MATHEUS H MEDEIROS
005500*    CONSULTORIA: FOURSYS
005600*    DATA.......: 25 / 09 / 2001
005700*    CHAMADO....: SR-0699
005800*    OBJETIVO...: INCLUIR APROVACAO DE DESISTENCIA (ANTES SO
005900*                 HAVIA REPRESENTANTE E VAGA); ACHATAMENTO DA
006000*                 TABELA DE DESISTENCIAS POR CHAVE DE VAGA
006100*-------------------------------------------------------------------
006200*    PROGRAMADOR: J.A.FERREIRA
006300*    ANALISTA   : MATHEUS H MEDEIROS
006400*    CONSULTORIA: FOURSYS
006500*    DATA.......: 14 / 06 / 2006
006600*    CHAMADO....: SR-0824
006700*    OBJETIVO...: RETIRADO O ACCEPT DE TERMINAL DAS ROTINAS
006800*                 0410/0510/0610-DECIDE-XXX. O JOB RODA EM LOTE,
006900*                 SEM OPERADOR CONECTADO, ENTAO A DECISAO (CHAVE
007000*                 SELECIONADA + APROVA/REJEITA) PASSA A VIR DE
007100*                 CARTAO DE PARAMETRO EM WORKING-STORAGE, DA
007200*                 MESMA FORMA JA USADA PELOS FILTROS DO ESTLIST
007300*-------------------------------------------------------------------
007400*    PROGRAMADOR: R.C.ALMEIDA
007500*    ANALISTA   : IVAN SANCHES
007600*    CONSULTORIA: FOURSYS
007700*    DATA.......: 10 / 03 / 2008
007800*    CHAMADO....: SR-0850
007900*    OBJETIVO...: AUDITORIA INTERNA DE PADRAO DE CODIFICACAO -
008000*                 FS-REPRES/ESTAGIOS/DESIST E OS DEMAIS CONTADORES
008100*                 E CABECALHOS ESCALARES VOLTAM AO NIVEL 77,
008200*                 CONFORME PADRAO DA CASA; AS ROTINAS DE ABERTURA
008300*                 PASSAM A DESVIAR PARA 9999-TRATA-ERRO VIA GO TO
008400*                 NA FALHA, E O DISPARO DAS SECOES A PARTIR DE
008500*                 0000-PRINCIPAL PASSA A SER FEITO POR PERFORM
008600*                 ... THRU ... -FIM, EM VEZ DE PERFORM DA SECAO
008700*-------------------------------------------------------------------
008800*    PROGRAMADOR: J.A.FERREIRA
008900*    ANALISTA   : IVAN SANCHES
009000*    CONSULTORIA: FOURSYS
009100*    DATA.......: 17 / 03 / 2008
009200*    CHAMADO....: SR-0857
009300*    OBJETIVO...: INCLUIDA A DECLARACAO DE WRK-PASSOU NA WORKING-
009400*                 STORAGE (FALTAVA - O FLAG JA ERA LIDO/GRAVADO EM
009500*                 0360-CASA-PENDING E NAS ROTINAS 0405/0505/0605-
009600*                 EXAMINA-XXX SEM NUNCA TER SIDO DECLARADO, IGUAL
009700*                 AO QUE JA EXISTE EM BASECTL)
009800*-------------------------------------------------------------------
009900*    PROGRAMADOR: J.A.FERREIRA
010000*    ANALISTA   : IVAN SANCHES
010100*    CONSULTORIA: FOURSYS
010200*    DATA.......: 24 / 03 / 2008
010300*    CHAMADO....: SR-0863
010400*    OBJETIVO...: WRK-RESULTADO-OK ERA CALCULADO NAS TRES ROTINAS
010500*                 0400/0500/0600-APROVA-XXX MAS NUNCA APARECIA EM
010600*                 0300-FINALIZAR - INCLUIDO IF WRK-OPERACAO-OK /
010700*                 WRK-OPERACAO-FALHOU, NO MESMO MOLDE JA USADO EM
010800*                 ESTINCL. ALEM DISSO, O RAMO DE CHAVE DE SELECAO
010900*                 EM BRANCO NAS TRES ROTINAS FAZIA CONTINUE, HERAN-
011000*                 DANDO O RESULTADO DA CHAMADA ANTERIOR - AGORA
011100*                 FORCA 'N' EM WRK-RESULTADO-OK, POIS CHAMADA SEM
011200*                 SELECAO E SEMPRE UMA FALHA
011300*=================================================================*
011400 ENVIRONMENT                             DIVISION.
011500*=================================================================*
011600 CONFIGURATION                           SECTION.
011700*-------------------------------------------------------------------
011800 SPECIAL-NAMES.
011900     C01 IS TOP-OF-FORM
012000     CLASS ALFA-MAIUSCULO IS "A" THRU "Z"
012100     UPSI-1 ON STATUS IS WRK-SEM-SELECAO.
012200*-------------------------------------------------------------------
012300 INPUT-OUTPUT                            SECTION.
012400*-------------------------------------------------------------------
012500 FILE-CONTROL.
012600     SELECT REPRES   ASSIGN TO REPRES
012700         ORGANIZATION IS LINE SEQUENTIAL
012800         FILE STATUS IS FS-REPRES.
012900     SELECT ESTAGIOS ASSIGN TO ESTAGIOS
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS IS FS-ESTAGIOS.
013200     SELECT DESIST   ASSIGN TO DESIST
013300         ORGANIZATION IS LINE SEQUENTIAL
013400         FILE STATUS IS FS-DESIST.
013500*=================================================================*
013600 DATA                                    DIVISION.
013700*=================================================================*
013800 FILE                                    SECTION.
013900*-------------------------------------------------------------------
014000 FD  REPRES.
014100 01  REG-REPRES-LINHA            PIC X(300).
014200 FD  ESTAGIOS.
014300 01  REG-ESTAGIOS-LINHA          PIC X(400).
014400 FD  DESIST.
014500 01  REG-DESIST-LINHA            PIC X(300).
014600*=================================================================*
014700 WORKING-STORAGE                         SECTION.
014800*-------------------------------------------------------------------
014900 01  FILLER                      PIC X(050)          VALUE
015000         "========== VARIAVEL DE STATUS ==========".
015100*-------------------------------------------------------------------
015200 77  FS-REPRES                   PIC X(002)          VALUE SPACES.
015300 77  FS-ESTAGIOS                 PIC X(002)          VALUE SPACES.
015400 77  FS-DESIST                   PIC X(002)          VALUE SPACES.
015500 77  WRK-SEM-SELECAO             PIC X(001)          VALUE 'N'.
015600     88 WRK-SELECAO-NAO-ACHADA                       VALUE 'S'.
015700     88 WRK-SELECAO-ACHADA                           VALUE 'N'.
015800 77  WRK-RESULTADO-OK            PIC X(001)          VALUE 'N'.
015900     88 WRK-OPERACAO-OK                              VALUE 'S'.
016000     88 WRK-OPERACAO-FALHOU                          VALUE 'N'.
016100 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
016200     88 WRK-PASSOU-SIM                                VALUE 'S'.
016300     88 WRK-PASSOU-NAO                                VALUE 'N'.
016400*-------------------------------------------------------------------
016500 01  FILLER                      PIC X(050)          VALUE
016600         "========== LINHA CRUA (CSV) DE ENTRADA ==========".
016700*-------------------------------------------------------------------
016800 01  WRK-LINHA-BUF.
016900     05 WRK-LINHA                PIC X(400).
017000 01  WRK-LINHA-BUF-R REDEFINES WRK-LINHA-BUF.
017100     05 WRK-LINHA-INICIO         PIC X(040).
017200     05 FILLER                   PIC X(360).
017300 01  WRK-CAMPOS.
017400     05 WRK-CAMPO                OCCURS 12 TIMES
017500                                  INDEXED BY IX-CAMPO
017600                                  PIC X(200).
017700 01  WRK-CAMPOS-FLAT-R REDEFINES WRK-CAMPOS
017800                                  PIC X(2400).
017900 77  WRK-QT-VIRGULAS             PIC 9(003)   COMP   VALUE ZEROS.
018000 77  WRK-CAMPO-LIMPO             PIC X(200)          VALUE SPACES.
018100 77  WRK-POS-ASPA                PIC 9(003)   COMP   VALUE ZEROS.
018200*-------------------------------------------------------------------
018300 01  FILLER                      PIC X(050)          VALUE
018400         "========== CASAMENTO PENDING (INSENSITIVO) ==========".
018500*-------------------------------------------------------------------
018600 77  WRK-STATUS-CAMPO            PIC X(010)          VALUE SPACES.
018700 77  WRK-STATUS-MAIUSC           PIC X(010)          VALUE SPACES.
018800*-------------------------------------------------------------------
018900 01  FILLER                      PIC X(050)          VALUE
019000         "========== TABELAS EM MEMORIA ==========".
019100*-------------------------------------------------------------------
019200 01  TB-REPRES.
019300     05 TB-REPR                  OCCURS 100 TIMES
019400                                  INDEXED BY IX-REPR.
019500         COPY "#BOOKREP".
019600 77  WRK-QT-REPR                 PIC 9(005)   COMP-3 VALUE ZEROS.
019700*-------------------------------------------------------------------
019800 01  TB-ESTAGIOS.
019900     05 TB-EST                   OCCURS 200 TIMES
020000                                  INDEXED BY IX-EST.
020100         COPY "#BOOKEST".
020200 77  WRK-QT-EST                  PIC 9(005)   COMP-3 VALUE ZEROS.
020300*-------------------------------------------------------------------
020400 01  TB-DESIST.
020500     05 TB-DES                   OCCURS 500 TIMES
020600                                  INDEXED BY IX-DES.
020700         COPY "#BOOKDES".
020800 77  WRK-QT-DES                  PIC 9(005)   COMP-3 VALUE ZEROS.
020900*-------------------------------------------------------------------
021000 01  FILLER                      PIC X(050)          VALUE
021100         "========== VARIAVEIS ACUMULADORAS ==========".
021200*-------------------------------------------------------------------
021300 01  WRK-ACUM-GRUPO.
021400     05 WRK-ACU-PENDENTES        PIC 9(005)   COMP-3 VALUE ZEROS.
021500     05 WRK-ACU-APROVADOS        PIC 9(005)   COMP-3 VALUE ZEROS.
021600     05 WRK-ACU-REJEITADOS       PIC 9(005)   COMP-3 VALUE ZEROS.
021700 01  WRK-ACUM-GRUPO-ED REDEFINES WRK-ACUM-GRUPO.
021800     05 WRK-ACU-PENDENTES-ED     PIC 9(005).
021900     05 WRK-ACU-APROVADOS-ED     PIC 9(005).
022000     05 WRK-ACU-REJEITADOS-ED    PIC 9(005).
022100*-------------------------------------------------------------------
022200 01  FILLER                      PIC X(050)          VALUE
022300         "========== CARTAO DE PARAMETRO (SELECAO) ==========".
022400*-------------------------------------------------------------------
022500*    CADA RODADA DO LOTE DECIDE NO MAXIMO UM CADASTRO PENDENTE POR
022600*    ENTIDADE. A CHAVE E A DECISAO (A=APROVA / R=REJEITA) VEM
022700*    PRONTAS NESTE CARTAO DE PARAMETRO - NAO HA LEITURA DE
022800*    TERMINAL NESTE JOB. CHAVE EM BRANCO = NENHUMA SELECAO NESTA
022900*    RODADA PARA AQUELA ENTIDADE (NO-OP).
023000*-------------------------------------------------------------------
023100 01  WRK-PARM-SELECAO.
023200     05 WRK-SEL-REPR-ID          PIC X(010)          VALUE SPACES.
023300     05 WRK-SEL-REPR-DECISAO     PIC X(001)          VALUE SPACES.
023400         88 WRK-SEL-REPR-APROVA                      VALUE 'A'.
023500         88 WRK-SEL-REPR-REJEITA                     VALUE 'R'.
023600     05 WRK-SEL-EST-ID           PIC X(036)          VALUE SPACES.
023700     05 WRK-SEL-EST-DECISAO      PIC X(001)          VALUE SPACES.
023800         88 WRK-SEL-EST-APROVA                       VALUE 'A'.
023900         88 WRK-SEL-EST-REJEITA                      VALUE 'R'.
024000     05 WRK-SEL-DES-ID           PIC X(036)          VALUE SPACES.
024100     05 WRK-SEL-DES-DECISAO      PIC X(001)          VALUE SPACES.
024200         88 WRK-SEL-DES-APROVA                       VALUE 'A'.
024300         88 WRK-SEL-DES-REJEITA                      VALUE 'R'.
024400*-------------------------------------------------------------------
024500 01  FILLER                      PIC X(050)          VALUE
024600         "========== VARIAVEL DE APOIO ==========".
024700*-------------------------------------------------------------------
024800 77  WRK-HEADER-REPR             PIC X(080)          VALUE
024900         "CompanyRepID,Name,CompanyName,Department,Position,Email,
025000-        "Status,Password".
025100 77  WRK-HEADER-EST              PIC X(150)          VALUE
025200         "UUID,Title,Description,Level,PreferredMajor,OpeningDate,
025300-        "ClosingDate,Status,CompanyName,Representatives,NumberOf
025400-        "Slots,Visibility".
025500 77  WRK-HEADER-DES              PIC X(100)          VALUE
025600         "UUID,UserId,Name,Email,Major,Year,SubmittedDate,Status".
025700 77  WRK-LINHA-SAIDA             PIC X(400)          VALUE SPACES.
025800*-------------------------------------------------------------------
025900 COPY "#BOOKERR".
026000*-------------------------------------------------------------------
026100 01  FILLER                      PIC X(050)          VALUE
026200         "========== FIM DA WORKING ==========".
026300*=================================================================*
026400 PROCEDURE                               DIVISION.
026500*=================================================================*
026600 0000-PRINCIPAL.
026700 
026800         PERFORM 0100-INICIAR THRU 0100-INICIAR-FIM.
026900         PERFORM 0400-APROVA-REPR THRU 0400-APROVA-REPR-FIM.
027000         PERFORM 0500-APROVA-EST THRU 0500-APROVA-EST-FIM.
027100         PERFORM 0600-APROVA-DES THRU 0600-APROVA-DES-FIM.
027200         PERFORM 0300-FINALIZAR THRU 0300-FINALIZAR-FIM.
027300         STOP RUN.
027400 
027500 0000-PRINCIPAL-FIM.EXIT.
027600*-------------------------------------------------------------------
027700 0090-RETIRA-ASPAS                       SECTION.
027800*-------------------------------------------------------------------
027900 
028000         IF WRK-CAMPO (IX-CAMPO) (1:1) EQUAL '"'
028100             MOVE SPACES             TO WRK-CAMPO-LIMPO
028200             MOVE WRK-CAMPO (IX-CAMPO) (2:198) TO WRK-CAMPO-LIMPO
028300             INSPECT WRK-CAMPO-LIMPO TALLYING WRK-POS-ASPA
028400                 FOR CHARACTERS BEFORE INITIAL '"'
028500             IF WRK-POS-ASPA GREATER ZERO
028600                 MOVE WRK-CAMPO-LIMPO (1:WRK-POS-ASPA)
028700                                      TO WRK-CAMPO (IX-CAMPO)
028800                 MOVE SPACES          TO
028900                      WRK-CAMPO (IX-CAMPO) (WRK-POS-ASPA + 1:)
029000             END-IF
029100         END-IF.
029200 
029300 0090-RETIRA-ASPAS-FIM.EXIT.
029400*-------------------------------------------------------------------
029500 0100-INICIAR                            SECTION.
029600*-------------------------------------------------------------------
029700 
029800         MOVE ZEROS TO WRK-QT-REPR WRK-QT-EST WRK-QT-DES.
029900         MOVE ZEROS TO WRK-ACU-PENDENTES WRK-ACU-APROVADOS
030000                        WRK-ACU-REJEITADOS.
030100         PERFORM 0110-CARGA-REPR.
030200         PERFORM 0120-CARGA-EST.
030300         PERFORM 0130-CARGA-DES.
030400 
030500 0100-INICIAR-FIM.EXIT.
030600*-------------------------------------------------------------------
030700 0110-CARGA-REPR                         SECTION.
030800*-------------------------------------------------------------------
030900 
031000         OPEN INPUT REPRES.
031100         IF FS-REPRES NOT EQUAL '00'
031200             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
031300             MOVE FS-REPRES         TO WRK-STATUS-ERRO
031400             MOVE 'REPRES'          TO WRK-ARQUIVO-ERRO
031500             GO TO 9999-TRATA-ERRO
031600         END-IF.
031700         READ REPRES.
031800         PERFORM 0111-LER-REPR UNTIL FS-REPRES NOT EQUAL '00'.
031900         CLOSE REPRES.
032000 
032100 0110-CARGA-REPR-FIM.EXIT.
032200 
032300 0111-LER-REPR.
032400 
032500         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS-FLAT-R.
032600         MOVE REG-REPRES-LINHA TO WRK-LINHA.
032700         MOVE ZERO TO WRK-QT-VIRGULAS.
032800         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
032900         IF WRK-QT-VIRGULAS EQUAL 7
033000             UNSTRING WRK-LINHA DELIMITED BY ","
033100                 INTO WRK-CAMPO (1) WRK-CAMPO (2) WRK-CAMPO (3)
033200                      WRK-CAMPO (4) WRK-CAMPO (5) WRK-CAMPO (6)
033300                      WRK-CAMPO (7) WRK-CAMPO (8)
033400             PERFORM 0090-RETIRA-ASPAS
033500                 VARYING IX-CAMPO FROM 1 BY 1
033600                 UNTIL IX-CAMPO GREATER 8
033700             ADD 1 TO WRK-QT-REPR
033800             MOVE WRK-CAMPO (1) TO ID-REPR      (WRK-QT-REPR)
033900             MOVE WRK-CAMPO (2) TO NM-REPR      (WRK-QT-REPR)
034000             MOVE WRK-CAMPO (3) TO EMPRESA-REPR (WRK-QT-REPR)
034100             MOVE WRK-CAMPO (4) TO DEPTO-REPR   (WRK-QT-REPR)
034200             MOVE WRK-CAMPO (5) TO CARGO-REPR   (WRK-QT-REPR)
034300             MOVE WRK-CAMPO (6) TO EMAIL-REPR   (WRK-QT-REPR)
034400             MOVE WRK-CAMPO (7) TO SIT-REPR     (WRK-QT-REPR)
034500             MOVE WRK-CAMPO (8) TO SENHA-REPR   (WRK-QT-REPR)
034600         END-IF.
034700         READ REPRES
034800             AT END MOVE '10' TO FS-REPRES
034900         END-READ.
035000 
035100*-------------------------------------------------------------------
035200 0120-CARGA-EST                          SECTION.
035300*-------------------------------------------------------------------
035400 
035500         OPEN INPUT ESTAGIOS.
035600         IF FS-ESTAGIOS NOT EQUAL '00'
035700             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
035800             MOVE FS-ESTAGIOS       TO WRK-STATUS-ERRO
035900             MOVE 'ESTAGIOS'        TO WRK-ARQUIVO-ERRO
036000             GO TO 9999-TRATA-ERRO
036100         END-IF.
036200         READ ESTAGIOS.
036300         PERFORM 0121-LER-EST UNTIL FS-ESTAGIOS NOT EQUAL '00'.
036400         CLOSE ESTAGIOS.
036500 
036600 0120-CARGA-EST-FIM.EXIT.
036700 
036800 0121-LER-EST.
036900 
037000         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS-FLAT-R.
037100         MOVE REG-ESTAGIOS-LINHA TO WRK-LINHA.
037200         MOVE ZERO TO WRK-QT-VIRGULAS.
037300         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
037400         IF WRK-QT-VIRGULAS EQUAL 11
037500             UNSTRING WRK-LINHA DELIMITED BY ","
037600                 INTO WRK-CAMPO (1)  WRK-CAMPO (2)
037700                      WRK-CAMPO (3)  WRK-CAMPO (4)
037800                      WRK-CAMPO (5)  WRK-CAMPO (6)
037900                      WRK-CAMPO (7)  WRK-CAMPO (8)
038000                      WRK-CAMPO (9)  WRK-CAMPO (10)
038100                      WRK-CAMPO (11) WRK-CAMPO (12)
038200             PERFORM 0090-RETIRA-ASPAS
038300                 VARYING IX-CAMPO FROM 1 BY 1
038400                 UNTIL IX-CAMPO GREATER 12
038500             ADD 1 TO WRK-QT-EST
038600             MOVE WRK-CAMPO (1)  TO UUID-EST    (WRK-QT-EST)
038700             MOVE WRK-CAMPO (2)  TO TITULO-EST  (WRK-QT-EST)
038800             MOVE WRK-CAMPO (3)  TO DESCR-EST   (WRK-QT-EST)
038900             MOVE WRK-CAMPO (4)  TO NIVEL-EST   (WRK-QT-EST)
039000             MOVE WRK-CAMPO (5)  TO CURSO-EST   (WRK-QT-EST)
039100             MOVE WRK-CAMPO (6)  TO DTABE-EST   (WRK-QT-EST)
039200             MOVE WRK-CAMPO (7)  TO DTFEC-EST   (WRK-QT-EST)
039300             MOVE WRK-CAMPO (8)  TO SIT-EST     (WRK-QT-EST)
039400             MOVE WRK-CAMPO (9)  TO EMPRESA-EST (WRK-QT-EST)
039500             MOVE WRK-CAMPO (10) TO REPR-EST     (WRK-QT-EST)
039600             MOVE WRK-CAMPO (11) TO VAGAS-EST    (WRK-QT-EST)
039700             MOVE WRK-CAMPO (12) TO VISIVEL-EST  (WRK-QT-EST)
039800         END-IF.
039900         READ ESTAGIOS
040000             AT END MOVE '10' TO FS-ESTAGIOS
040100         END-READ.
040200 
040300*-------------------------------------------------------------------
040400 0130-CARGA-DES                          SECTION.
040500*-------------------------------------------------------------------
040600 
040700         OPEN INPUT DESIST.
040800         IF FS-DESIST NOT EQUAL '00'
040900             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
041000             MOVE FS-DESIST         TO WRK-STATUS-ERRO
041100             MOVE 'DESIST'          TO WRK-ARQUIVO-ERRO
041200             GO TO 9999-TRATA-ERRO
041300         END-IF.
041400         READ DESIST.
041500         PERFORM 0131-LER-DES UNTIL FS-DESIST NOT EQUAL '00'.
041600         CLOSE DESIST.
041700 
041800 0130-CARGA-DES-FIM.EXIT.
041900 
042000 0131-LER-DES.
042100 
042200         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS-FLAT-R.
042300         MOVE REG-DESIST-LINHA TO WRK-LINHA.
042400         MOVE ZERO TO WRK-QT-VIRGULAS.
042500         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
042600         IF WRK-QT-VIRGULAS EQUAL 7
042700             UNSTRING WRK-LINHA DELIMITED BY ","
042800                 INTO WRK-CAMPO (1) WRK-CAMPO (2) WRK-CAMPO (3)
042900                      WRK-CAMPO (4) WRK-CAMPO (5) WRK-CAMPO (6)
043000                      WRK-CAMPO (7) WRK-CAMPO (8)
043100             PERFORM 0090-RETIRA-ASPAS
043200                 VARYING IX-CAMPO FROM 1 BY 1
043300                 UNTIL IX-CAMPO GREATER 8
043400             ADD 1 TO WRK-QT-DES
043500             MOVE WRK-CAMPO (1) TO UUID-DES   (WRK-QT-DES)
043600             MOVE WRK-CAMPO (2) TO ID-ALU-DES (WRK-QT-DES)
043700             MOVE WRK-CAMPO (3) TO NM-DES     (WRK-QT-DES)
043800             MOVE WRK-CAMPO (4) TO EMAIL-DES  (WRK-QT-DES)
043900             MOVE WRK-CAMPO (5) TO CURSO-DES  (WRK-QT-DES)
044000             MOVE WRK-CAMPO (6) TO ANO-DES    (WRK-QT-DES)
044100             MOVE WRK-CAMPO (7) TO DTSUB-DES  (WRK-QT-DES)
044200             MOVE WRK-CAMPO (8) TO SIT-DES    (WRK-QT-DES)
044300         END-IF.
044400         READ DESIST
044500             AT END MOVE '10' TO FS-DESIST
044600         END-READ.
044700 
044800*-------------------------------------------------------------------
044900 0400-APROVA-REPR                        SECTION.
045000*-------------------------------------------------------------------
045100 
045200         MOVE 'S' TO WRK-SEM-SELECAO.
045300         SET IX-REPR TO 1.
045400         PERFORM 0405-EXAMINA-REPR
045500             UNTIL IX-REPR GREATER WRK-QT-REPR.
045600         IF WRK-SEL-REPR-ID EQUAL SPACES
045700             MOVE 'N' TO WRK-RESULTADO-OK
045800         ELSE
045900             IF WRK-SELECAO-ACHADA
046000                 PERFORM 0230-GRAVA-REPR
046100             ELSE
046200                 MOVE 'N' TO WRK-RESULTADO-OK
046300             END-IF
046400         END-IF.
046500 
046600 0400-APROVA-REPR-FIM.EXIT.
046700 
046800 0405-EXAMINA-REPR.
046900 
047000         MOVE SIT-REPR (IX-REPR) TO WRK-STATUS-CAMPO.
047100         PERFORM 0360-CASA-PENDING.
047200         IF WRK-PASSOU EQUAL 'S'
047300             ADD 1 TO WRK-ACU-PENDENTES
047400             IF WRK-SEL-REPR-ID NOT EQUAL SPACES
047500                 AND ID-REPR (IX-REPR) EQUAL WRK-SEL-REPR-ID
047600                 MOVE 'N' TO WRK-SEM-SELECAO
047700                 PERFORM 0410-DECIDE-REPR
047800             END-IF
047900         END-IF.
048000         SET IX-REPR UP BY 1.
048100 
048200 0410-DECIDE-REPR.
048300 
048400         DISPLAY "REPRESENTANTE DECIDIDO.....:" ID-REPR (IX-REPR)
048500                 " - " NM-REPR (IX-REPR)
048600                 " (" EMPRESA-REPR (IX-REPR) ") - DECISAO="
048700                 WRK-SEL-REPR-DECISAO.
048800         IF WRK-SEL-REPR-APROVA
048900             MOVE 'Approved' TO SIT-REPR (IX-REPR)
049000             ADD 1 TO WRK-ACU-APROVADOS
049100         END-IF.
049200         IF WRK-SEL-REPR-REJEITA
049300             MOVE 'Rejected' TO SIT-REPR (IX-REPR)
049400             ADD 1 TO WRK-ACU-REJEITADOS
049500         END-IF.
049600 
049700*-------------------------------------------------------------------
049800 0360-CASA-PENDING                       SECTION.
049900*-------------------------------------------------------------------
050000*    CONVERTE WRK-STATUS-CAMPO PARA MAIUSCULA E COMPARA COM
050100*    "PENDING", ARMANDO WRK-PASSOU='S' QUANDO HOUVER CASAMENTO -
050200*    ASSIM O STATUS CASA COM "PENDING", "Pending", "pending" OU
050300*    QUALQUER OUTRA COMBINACAO DE CAIXA VINDA DO ARQUIVO.
050400*-------------------------------------------------------------------
050500 
050600         MOVE 'N' TO WRK-PASSOU.
050700         MOVE WRK-STATUS-CAMPO TO WRK-STATUS-MAIUSC.
050800         INSPECT WRK-STATUS-MAIUSC CONVERTING
050900             "abcdefghijklmnopqrstuvwxyz" TO
051000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051100         IF WRK-STATUS-MAIUSC (1:7) EQUAL 'PENDING'
051200             MOVE 'S' TO WRK-PASSOU
051300         END-IF.
051400 
051500 0360-CASA-PENDING-FIM.EXIT.
051600*-------------------------------------------------------------------
051700 0500-APROVA-EST                         SECTION.
051800*-------------------------------------------------------------------
051900 
052000         MOVE 'S' TO WRK-SEM-SELECAO.
052100         SET IX-EST TO 1.
052200         PERFORM 0505-EXAMINA-EST
052300             UNTIL IX-EST GREATER WRK-QT-EST.
052400         IF WRK-SEL-EST-ID EQUAL SPACES
052500             MOVE 'N' TO WRK-RESULTADO-OK
052600         ELSE
052700             IF WRK-SELECAO-ACHADA
052800                 PERFORM 0240-GRAVA-EST
052900             ELSE
053000                 MOVE 'N' TO WRK-RESULTADO-OK
053100             END-IF
053200         END-IF.
053300 
053400 0500-APROVA-EST-FIM.EXIT.
053500 
053600 0505-EXAMINA-EST.
053700 
053800         MOVE SIT-EST (IX-EST) TO WRK-STATUS-CAMPO.
053900         PERFORM 0360-CASA-PENDING.
054000         IF WRK-PASSOU EQUAL 'S'
054100             ADD 1 TO WRK-ACU-PENDENTES
054200             IF WRK-SEL-EST-ID NOT EQUAL SPACES
054300                 AND UUID-EST (IX-EST) EQUAL WRK-SEL-EST-ID
054400                 MOVE 'N' TO WRK-SEM-SELECAO
054500                 PERFORM 0510-DECIDE-EST
054600             END-IF
054700         END-IF.
054800         SET IX-EST UP BY 1.
054900 
055000 0510-DECIDE-EST.
055100 
055200         DISPLAY "VAGA DE ESTAGIO DECIDIDA...:" UUID-EST (IX-EST)
055300                 " - " TITULO-EST (IX-EST)
055400                 " (" EMPRESA-EST (IX-EST) ") - DECISAO="
055500                 WRK-SEL-EST-DECISAO.
055600         IF WRK-SEL-EST-APROVA
055700             MOVE 'Approved' TO SIT-EST (IX-EST)
055800             ADD 1 TO WRK-ACU-APROVADOS
055900         END-IF.
056000         IF WRK-SEL-EST-REJEITA
056100             MOVE 'Rejected' TO SIT-EST (IX-EST)
056200             ADD 1 TO WRK-ACU-REJEITADOS
056300         END-IF.
056400 
056500*-------------------------------------------------------------------
056600 0600-APROVA-DES                         SECTION.
056700*-------------------------------------------------------------------
056800*    A TABELA TB-DESIST JA CHEGA "ACHATADA" (UM REGISTRO POR
056900*    LINHA, INDEPENDENTE DE VAGA) PORQUE 0130-CARGA-DES LE O
057000*    ARQUIVO DESIST NA ORDEM EM QUE ELE FOI GRAVADO PELO
057100*    BASECTL, QUE JA GRAVA TODA DESISTENCIA DE TODA VAGA EM
057200*    SEQUENCIA - NAO HA PASSO SEPARADO DE ACHATAMENTO AQUI.
057300*-------------------------------------------------------------------
057400 
057500         MOVE 'S' TO WRK-SEM-SELECAO.
057600         SET IX-DES TO 1.
057700         PERFORM 0605-EXAMINA-DES
057800             UNTIL IX-DES GREATER WRK-QT-DES.
057900         IF WRK-SEL-DES-ID EQUAL SPACES
058000             MOVE 'N' TO WRK-RESULTADO-OK
058100         ELSE
058200             IF WRK-SELECAO-ACHADA
058300                 PERFORM 0260-GRAVA-DES
058400             ELSE
058500                 MOVE 'N' TO WRK-RESULTADO-OK
058600             END-IF
058700         END-IF.
058800 
058900 0600-APROVA-DES-FIM.EXIT.
059000 
059100 0605-EXAMINA-DES.
059200 
059300         MOVE SIT-DES (IX-DES) TO WRK-STATUS-CAMPO.
059400         PERFORM 0360-CASA-PENDING.
059500         IF WRK-PASSOU EQUAL 'S'
059600             ADD 1 TO WRK-ACU-PENDENTES
059700             IF WRK-SEL-DES-ID NOT EQUAL SPACES
059800                 AND UUID-DES (IX-DES) EQUAL WRK-SEL-DES-ID
059900                 MOVE 'N' TO WRK-SEM-SELECAO
060000                 PERFORM 0610-DECIDE-DES
060100             END-IF
060200         END-IF.
060300         SET IX-DES UP BY 1.
060400 
060500 0610-DECIDE-DES.
060600 
060700         DISPLAY "DESISTENCIA DECIDIDA.......:" UUID-DES (IX-DES)
060800                 " - " NM-DES (IX-DES) " (" ID-ALU-DES (IX-DES)
060900                 ") - DECISAO=" WRK-SEL-DES-DECISAO.
061000         IF WRK-SEL-DES-APROVA
061100             MOVE 'Approved' TO SIT-DES (IX-DES)
061200             ADD 1 TO WRK-ACU-APROVADOS
061300         END-IF.
061400         IF WRK-SEL-DES-REJEITA
061500             MOVE 'Rejected' TO SIT-DES (IX-DES)
061600             ADD 1 TO WRK-ACU-REJEITADOS
061700         END-IF.
061800 
061900*-------------------------------------------------------------------
062000 0230-GRAVA-REPR                         SECTION.
062100*-------------------------------------------------------------------
062200 
062300         OPEN OUTPUT REPRES.
062400         IF FS-REPRES NOT EQUAL '00'
062500             MOVE 'N' TO WRK-RESULTADO-OK
062600         ELSE
062700             MOVE WRK-HEADER-REPR TO REG-REPRES-LINHA
062800             WRITE REG-REPRES-LINHA
062900             SET IX-REPR TO 1
063000             PERFORM 0235-ESCREVE-REPR
063100                 UNTIL IX-REPR GREATER WRK-QT-REPR
063200             CLOSE REPRES
063300             MOVE 'S' TO WRK-RESULTADO-OK
063400         END-IF.
063500 
063600 0230-GRAVA-REPR-FIM.EXIT.
063700 
063800 0235-ESCREVE-REPR.
063900 
064000         MOVE SPACES TO WRK-LINHA-SAIDA.
064100         STRING ID-REPR (IX-REPR)      DELIMITED BY SIZE ","
064200                NM-REPR (IX-REPR)      DELIMITED BY SIZE ","
064300                EMPRESA-REPR (IX-REPR) DELIMITED BY SIZE ","
064400                DEPTO-REPR (IX-REPR)   DELIMITED BY SIZE ","
064500                CARGO-REPR (IX-REPR)   DELIMITED BY SIZE ","
064600                EMAIL-REPR (IX-REPR)   DELIMITED BY SIZE ","
064700                SIT-REPR (IX-REPR)     DELIMITED BY SIZE ","
064800                SENHA-REPR (IX-REPR)   DELIMITED BY SIZE
064900             INTO WRK-LINHA-SAIDA
065000         END-STRING.
065100         MOVE WRK-LINHA-SAIDA TO REG-REPRES-LINHA.
065200         WRITE REG-REPRES-LINHA.
065300         SET IX-REPR UP BY 1.
065400*-------------------------------------------------------------------
065500 0240-GRAVA-EST                          SECTION.
065600*-------------------------------------------------------------------
065700 
065800         OPEN OUTPUT ESTAGIOS.
065900         IF FS-ESTAGIOS NOT EQUAL '00'
066000             MOVE 'N' TO WRK-RESULTADO-OK
066100         ELSE
066200             MOVE WRK-HEADER-EST TO REG-ESTAGIOS-LINHA
066300             WRITE REG-ESTAGIOS-LINHA
066400             SET IX-EST TO 1
066500             PERFORM 0245-ESCREVE-EST
066600                 UNTIL IX-EST GREATER WRK-QT-EST
066700             CLOSE ESTAGIOS
066800             MOVE 'S' TO WRK-RESULTADO-OK
066900         END-IF.
067000 
067100 0240-GRAVA-EST-FIM.EXIT.
067200 
067300 0245-ESCREVE-EST.
067400 
067500         MOVE SPACES TO WRK-LINHA-SAIDA.
067600         STRING UUID-EST (IX-EST)    DELIMITED BY SIZE ","
067700                TITULO-EST (IX-EST)  DELIMITED BY SIZE ","
067800                DESCR-EST (IX-EST)   DELIMITED BY SIZE ","
067900                NIVEL-EST (IX-EST)   DELIMITED BY SIZE ","
068000                CURSO-EST (IX-EST)   DELIMITED BY SIZE ","
068100                DTABE-EST (IX-EST)   DELIMITED BY SIZE ","
068200                DTFEC-EST (IX-EST)   DELIMITED BY SIZE ","
068300                SIT-EST (IX-EST)     DELIMITED BY SIZE ","
068400                EMPRESA-EST (IX-EST) DELIMITED BY SIZE ","
068500                REPR-EST (IX-EST)    DELIMITED BY SIZE ","
068600                VAGAS-EST (IX-EST)   DELIMITED BY SIZE   ","
068700                VISIVEL-EST (IX-EST) DELIMITED BY SIZE
068800             INTO WRK-LINHA-SAIDA
068900         END-STRING.
069000         MOVE WRK-LINHA-SAIDA TO REG-ESTAGIOS-LINHA.
069100         WRITE REG-ESTAGIOS-LINHA.
069200         SET IX-EST UP BY 1.
069300*-------------------------------------------------------------------
069400 0260-GRAVA-DES                          SECTION.
069500*-------------------------------------------------------------------
069600 
069700         OPEN OUTPUT DESIST.
069800         IF FS-DESIST NOT EQUAL '00'
069900             MOVE 'N' TO WRK-RESULTADO-OK
070000         ELSE
070100             MOVE WRK-HEADER-DES TO REG-DESIST-LINHA
070200             WRITE REG-DESIST-LINHA
070300             SET IX-DES TO 1
070400             PERFORM 0265-ESCREVE-DES
070500                 UNTIL IX-DES GREATER WRK-QT-DES
070600             CLOSE DESIST
070700             MOVE 'S' TO WRK-RESULTADO-OK
070800         END-IF.
070900 
071000 0260-GRAVA-DES-FIM.EXIT.
071100 
071200 0265-ESCREVE-DES.
071300 
071400         MOVE SPACES TO WRK-LINHA-SAIDA.
071500         STRING UUID-DES (IX-DES)   DELIMITED BY SIZE ","
071600                ID-ALU-DES (IX-DES) DELIMITED BY SIZE ","
071700                NM-DES (IX-DES)     DELIMITED BY SIZE ","
071800                EMAIL-DES (IX-DES)  DELIMITED BY SIZE ","
071900                CURSO-DES (IX-DES)  DELIMITED BY SIZE ","
072000                ANO-DES (IX-DES)    DELIMITED BY SIZE   ","
072100                DTSUB-DES (IX-DES)  DELIMITED BY SIZE ","
072200                SIT-DES (IX-DES)    DELIMITED BY SIZE
072300             INTO WRK-LINHA-SAIDA
072400         END-STRING.
072500         MOVE WRK-LINHA-SAIDA TO REG-DESIST-LINHA.
072600         WRITE REG-DESIST-LINHA.
072700         SET IX-DES UP BY 1.
072800*-------------------------------------------------------------------
072900 0300-FINALIZAR                          SECTION.
073000*-------------------------------------------------------------------
073100 
073200         MOVE WRK-ACU-PENDENTES  TO WRK-ACU-PENDENTES-ED.
073300         MOVE WRK-ACU-APROVADOS  TO WRK-ACU-APROVADOS-ED.
073400         MOVE WRK-ACU-REJEITADOS TO WRK-ACU-REJEITADOS-ED.
073500         DISPLAY "========== MOTOR DE APROVACAO - ESTALTA ==========".
073600         DISPLAY "PENDENTES NO ULTIMO LOTE...:" WRK-ACU-PENDENTES-ED.
073700         DISPLAY "APROVADOS..................:" WRK-ACU-APROVADOS-ED.
073800         DISPLAY "REJEITADOS.................:" WRK-ACU-REJEITADOS-ED.
073900         IF WRK-OPERACAO-OK
074000             DISPLAY "ULTIMA DECISAO PROCESSADA..: OK"
074100         ELSE
074200             DISPLAY "ULTIMA DECISAO PROCESSADA..: FALHOU/SEM SELECAO"
074300         END-IF.
074400         GOBACK.
074500 
074600 0300-FINALIZAR-FIM.EXIT.
074700*-------------------------------------------------------------------
074800 9999-TRATA-ERRO                         SECTION.
074900*-------------------------------------------------------------------
075000 
075100         DISPLAY "===== ERRO NO PROGRAMA ESTALTA =====".
075200         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
075300         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
075400         DISPLAY "ARQUIVO......:" WRK-ARQUIVO-ERRO.
075500         GOBACK.
075600 
075700 9999-TRATA-ERRO-FIM.EXIT.
