000100*-----------------------------------------------------------------*
000200*    BOOK........: #BOOKFUN                                       *
000300*    OBJETIVO....: LAYOUT DO CADASTRO DE FUNCIONARIOS (STAFF)     *
000400*    USADO EM....: BASECTL                                        *
000500*-----------------------------------------------------------------*
000600     05 ID-FUNC                  PIC X(010).
000700     05 NM-FUNC                  PIC X(040).
000800     05 FUNCAO-FUNC              PIC X(030).
000900     05 DEPTO-FUNC               PIC X(030).
001000     05 EMAIL-FUNC               PIC X(050).
001100     05 SENHA-FUNC               PIC X(020).
001200     05 FILLER                   PIC X(020).
