000100*-----------------------------------------------------------------*
000200*    BOOK........: #BOOKEST                                       *
000300*    OBJETIVO....: LAYOUT DA VAGA DE ESTAGIO (INTERNSHIP)         *
000400*    USADO EM....: ESTALTA / ESTLIST / ESTINCL / BASECTL          *
000500*-----------------------------------------------------------------*
000600     05 UUID-EST                 PIC X(036).
000700     05 TITULO-EST               PIC X(060).
000800     05 DESCR-EST                PIC X(200).
000900     05 NIVEL-EST                PIC X(012).
001000     05 CURSO-EST                PIC X(030).
001100     05 DTABE-EST                PIC X(010).
001200     05 DTFEC-EST                PIC X(010).
001300     05 SIT-EST                  PIC X(010).
001400     05 EMPRESA-EST              PIC X(040).
001500     05 REPR-EST                 PIC X(010).
001600     05 VAGAS-EST                PIC 9(002).
001700     05 VISIVEL-EST              PIC X(005).
001800     05 FILLER                   PIC X(020).
