000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             BASECTL.
000400 AUTHOR.                                 M H MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           14 / 03 / 1989.
000700 DATE-COMPILED.                          14 / 03 / 1989.
000800 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000900*=================================================================*
001000*    EMPRESA... :  FOURSYS                                        *
001100*=================================================================*
001200*    PROGRAMA... : BASECTL                                        *
001300*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
001400*    ANALISTA... : IVAN SANCHES                                    *
001500*    CONSULTORIA.: FOURSYS                                         *
001600*    DATA........: 14 / 03 / 1989                                  *
001700*-------------------------------------------------------------------
001800*    OBJETIVO....: CARGA E REGRAVACAO GERAL DOS SEIS ARQUIVOS DE   *
001900*                  CADASTRO DO SISTEMA DE ESTAGIOS (ALUNOS,        *
002000*                  FUNCIONARIOS, REPRESENTANTES, VAGAS DE ESTAGIO, *
002100*                  CANDIDATURAS E DESISTENCIAS). ROTINA-BASE       *
002200*                  COMUM, CHAMADA TODA NOITE PARA VALIDAR E        *
002300*                  RECONSTRUIR OS SEIS ARQUIVOS-TEXTO A PARTIR     *
002400*                  DAS TABELAS EM MEMORIA.                         *
002500*-------------------------------------------------------------------
002600*    ARQUIVOS.... : ALUNOS    I/O          BOOK'S                  *
002700*                   FUNCS     I/O          #BOOKALU                *
002800*                   REPRES    I/O          #BOOKFUN                *
002900*                   ESTAGIOS  I/O          #BOOKREP                *
003000*                   CANDID    I/O          #BOOKEST                *
003100*                   DESIST    I/O          #BOOKCAN                *
003200*                                          #BOOKDES                *
003300*                                          #BOOKERR                *
003400*=================================================================*
003500*    MODULOS..... : NENHUM                                        *
003600*=================================================================*
003700*                            ALTERACOES                           *
003800*-------------------------------------------------------------------
003900*    PROGRAMADOR: MATHEUS H MEDEIROS
004000*    ANALISTA   : IVAN SANCHES
004100*    CONSULTORIA: FOURSYS
004200*    DATA.......: 09 / 11 / 1991
004300*    CHAMADO....: SR-0447
004400*    OBJETIVO...: INCLUIR CONTADOR DE REGISTROS REJEITADOS POR
004500*                 QUEBRA DE LAYOUT (QTDE DE VIRGULAS DIFERENTE
004600*                 DA ESPERADA) NA CARGA DE CADA ARQUIVO
004700*-------------------------------------------------------------------
004800*    PROGRAMADOR: MATHEUS H MEDEIROS
004900*    ANALISTA   : IVAN SANCHES
005000*    CONSULTORIA: FOURSYS
005100*    DATA.......: 22 / 06 / 1994
005200*    CHAMADO....: SR-0561
005300*    OBJETIVO...: TRATAR CAMPO ENTRE ASPAS (VIRGULA/ASPAS DENTRO
005400*                 DO CAMPO) NA LEITURA - ROTINA 0090-RETIRA-ASPAS
005500*-------------------------------------------------------------------
005600*    PROGRAMADOR: R.C.ALMEIDA
005700*    ANALISTA   : IVAN SANCHES
005800*    CONSULTORIA: FOURSYS
005900*    DATA.......: 03 / 12 / 1998
006000*    CHAMADO....: Y2K-0089
006100*    OBJETIVO...: AJUSTE ANO 2000 - CAMPO DE ANO LETIVO E DATAS
006200*                 DE ABERTURA/FECHAMENTO PASSAM A SER TRATADOS
006300*                 SEMPRE COMO TEXTO (AAAA-MM-DD), SEM CALCULO
006400*-------------------------------------------------------------------
006500*    PROGRAMADOR: R.C.ALMEIDA
006600*    ANALISTA   : IVAN SANCHES
006700*    CONSULTORIA: FOURSYS
006800*    DATA.......: 17 / 05 / 2002
006900*    CHAMADO....: SR-0733
007000*    OBJETIVO...: INCLUIR CARGA/REGRAVACAO DE CANDIDATURAS E
007100*                 DESISTENCIAS (ARQUIVOS CANDID E DESIST)
007200*-------------------------------------------------------------------
007300*    PROGRAMADOR: R.C.ALMEIDA
007400*    ANALISTA   : IVAN SANCHES
007500*    CONSULTORIA: FOURSYS
007600*    DATA.......: 10 / 03 / 2008
007700*    CHAMADO....: SR-0850
007800*    OBJETIVO...: AUDITORIA INTERNA DE PADRAO DE CODIFICACAO -
007900*                 FS-ALUNOS/FUNCS/REPRES/ESTAGIOS/CANDID/DESIST E
008000*                 OS CONTADORES E CABECALHOS ESCALARES DE 0000-
008100*                 PRINCIPAL VOLTAM AO NIVEL 77, CONFORME PADRAO DA
008200*                 CASA; AS SEIS ROTINAS DE CARGA PASSAM A DESVIAR
008300*                 PARA 9999-TRATA-ERRO VIA GO TO NA FALHA DE
008400*                 ABERTURA, E O DISPARO DAS SECOES A PARTIR DE
008500*                 0000-PRINCIPAL PASSA A SER FEITO POR PERFORM
008600*                 ... THRU ... -FIM, EM VEZ DE PERFORM DA SECAO
008700*-------------------------------------------------------------------
008800*    PROGRAMADOR: J.A.FERREIRA
008900*    ANALISTA   : IVAN SANCHES
009000*    CONSULTORIA: FOURSYS
009100*    DATA.......: 17 / 03 / 2008
009200*    CHAMADO....: SR-0859
009300*    OBJETIVO...: INCLUIDOS NIVEIS 88 NOS SEIS FS-XXX (-OK/-FIM)
009400*                 E EM WRK-CHAVE-REJEITA (-LIGADO/-DESLIGADO), PARA
009500*                 PADRONIZAR COM OS DEMAIS PROGRAMAS DA SUITE, QUE
009600*                 JA TESTAM SEUS FLAGS POR NOME DE CONDICAO
009700*=================================================================*
009800 ENVIRONMENT                             DIVISION.
009900*=================================================================*
010000 CONFIGURATION                           SECTION.
010100*-------------------------------------------------------------------
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM
010400     CLASS ALFA-NUMERICO IS "A" THRU "Z" "a" THRU "z"
010500     UPSI-0 ON STATUS IS WRK-CHAVE-REJEITA.
010600*-------------------------------------------------------------------
010700 INPUT-OUTPUT                            SECTION.
010800*-------------------------------------------------------------------
010900 FILE-CONTROL.
011000     SELECT ALUNOS   ASSIGN TO ALUNOS
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS FS-ALUNOS.
011300     SELECT FUNCS    ASSIGN TO FUNCS
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS FS-FUNCS.
011600     SELECT REPRES   ASSIGN TO REPRES
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS FS-REPRES.
011900     SELECT ESTAGIOS ASSIGN TO ESTAGIOS
012000         ORGANIZATION IS LINE SEQUENTIAL
012100         FILE STATUS IS FS-ESTAGIOS.
012200     SELECT CANDID   ASSIGN TO CANDID
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS FS-CANDID.
012500     SELECT DESIST   ASSIGN TO DESIST
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS FS-DESIST.
012800*=================================================================*
012900 DATA                                    DIVISION.
013000*=================================================================*
013100 FILE                                    SECTION.
013200*-------------------------------------------------------------------
013300 FD  ALUNOS.
013400 01  REG-ALUNOS-LINHA            PIC X(300).
013500 FD  FUNCS.
013600 01  REG-FUNCS-LINHA             PIC X(300).
013700 FD  REPRES.
013800 01  REG-REPRES-LINHA            PIC X(300).
013900 FD  ESTAGIOS.
014000 01  REG-ESTAGIOS-LINHA          PIC X(400).
014100 FD  CANDID.
014200 01  REG-CANDID-LINHA            PIC X(300).
014300 FD  DESIST.
014400 01  REG-DESIST-LINHA            PIC X(300).
014500*=================================================================*
014600 WORKING-STORAGE                         SECTION.
014700*-------------------------------------------------------------------
014800 01  FILLER                      PIC X(050)          VALUE
014900         "========== VARIAVEL DE STATUS ==========".
015000*-------------------------------------------------------------------
015100 77  FS-ALUNOS                   PIC X(002)          VALUE SPACES.
015200     88 FS-ALUNOS-OK                                 VALUE '00'.
015300     88 FS-ALUNOS-FIM                                VALUE '10'.
015400 77  FS-FUNCS                    PIC X(002)          VALUE SPACES.
015500     88 FS-FUNCS-OK                                  VALUE '00'.
015600     88 FS-FUNCS-FIM                                 VALUE '10'.
015700 77  FS-REPRES                   PIC X(002)          VALUE SPACES.
015800     88 FS-REPRES-OK                                 VALUE '00'.
015900     88 FS-REPRES-FIM                                VALUE '10'.
016000 77  FS-ESTAGIOS                 PIC X(002)          VALUE SPACES.
016100     88 FS-ESTAGIOS-OK                                VALUE '00'.
016200     88 FS-ESTAGIOS-FIM                               VALUE '10'.
016300 77  FS-CANDID                   PIC X(002)          VALUE SPACES.
016400     88 FS-CANDID-OK                                 VALUE '00'.
016500     88 FS-CANDID-FIM                                VALUE '10'.
016600 77  FS-DESIST                   PIC X(002)          VALUE SPACES.
016700     88 FS-DESIST-OK                                 VALUE '00'.
016800     88 FS-DESIST-FIM                                VALUE '10'.
016900 77  WRK-CHAVE-REJEITA           PIC X(001)          VALUE SPACES.
017000     88 WRK-REJEITA-LIGADO                            VALUE 'S'.
017100     88 WRK-REJEITA-DESLIGADO                         VALUE 'N'.
017200*-------------------------------------------------------------------
017300 01  FILLER                      PIC X(050)          VALUE
017400         "========== LINHA CRUA (CSV) DE ENTRADA ==========".
017500*-------------------------------------------------------------------
017600 01  WRK-LINHA-BUF.
017700     05 WRK-LINHA                PIC X(400).
017800 01  WRK-LINHA-BUF-R REDEFINES WRK-LINHA-BUF.
017900     05 WRK-LINHA-INICIO         PIC X(040).
018000     05 FILLER                   PIC X(360).
018100*-------------------------------------------------------------------
018200 01  FILLER                      PIC X(050)          VALUE
018300         "========== CAMPOS DECOMPOSTOS DA LINHA ==========".
018400*-------------------------------------------------------------------
018500 01  WRK-CAMPOS.
018600     05 WRK-CAMPO                OCCURS 12 TIMES
018700                                  INDEXED BY IX-CAMPO
018800                                  PIC X(200).
018900 77  WRK-QT-VIRGULAS             PIC 9(003)   COMP   VALUE ZEROS.
019000 77  WRK-QT-CAMPOS-ACHADOS       PIC 9(003)   COMP   VALUE ZEROS.
019100 77  WRK-CAMPO-LIMPO             PIC X(200)          VALUE SPACES.
019200 77  WRK-POS-ASPA                PIC 9(003)   COMP   VALUE ZEROS.
019300*-------------------------------------------------------------------
019400 01  FILLER                      PIC X(050)          VALUE
019500         "========== VALIDACAO DE DATA (AAAA-MM-DD) ==========".
019600*-------------------------------------------------------------------
019700 01  WRK-DATA-VALIDA.
019800     05 WRK-DATA-TXT             PIC X(010).
019900 01  WRK-DATA-VALIDA-R REDEFINES WRK-DATA-VALIDA.
020000     05 WRK-DATA-ANO             PIC 9(004).
020100     05 FILLER                   PIC X(001).
020200     05 WRK-DATA-MES             PIC 9(002).
020300     05 FILLER                   PIC X(001).
020400     05 WRK-DATA-DIA             PIC 9(002).
020500*-------------------------------------------------------------------
020600 01  FILLER                      PIC X(050)          VALUE
020700         "========== TABELAS EM MEMORIA ==========".
020800*-------------------------------------------------------------------
020900 01  TB-ALUNOS.
021000     05 TB-ALU                   OCCURS 200 TIMES
021100                                  INDEXED BY IX-ALU.
021200         COPY "#BOOKALU".
021300 77  WRK-QT-ALU                  PIC 9(005)   COMP-3 VALUE ZEROS.
021400*-------------------------------------------------------------------
021500 01  TB-FUNCS.
021600     05 TB-FUNC                  OCCURS 100 TIMES
021700                                  INDEXED BY IX-FUNC.
021800         COPY "#BOOKFUN".
021900 77  WRK-QT-FUNC                 PIC 9(005)   COMP-3 VALUE ZEROS.
022000*-------------------------------------------------------------------
022100 01  TB-REPRES.
022200     05 TB-REPR                  OCCURS 100 TIMES
022300                                  INDEXED BY IX-REPR.
022400         COPY "#BOOKREP".
022500 77  WRK-QT-REPR                 PIC 9(005)   COMP-3 VALUE ZEROS.
022600*-------------------------------------------------------------------
022700 01  TB-ESTAGIOS.
022800     05 TB-EST                   OCCURS 200 TIMES
022900                                  INDEXED BY IX-EST.
023000         COPY "#BOOKEST".
023100 77  WRK-QT-EST                  PIC 9(005)   COMP-3 VALUE ZEROS.
023200*-------------------------------------------------------------------
023300 01  TB-CANDID.
023400     05 TB-CAND                  OCCURS 500 TIMES
023500                                  INDEXED BY IX-CAND.
023600         COPY "#BOOKCAN".
023700 77  WRK-QT-CAND                 PIC 9(005)   COMP-3 VALUE ZEROS.
023800*-------------------------------------------------------------------
023900 01  TB-DESIST.
024000     05 TB-DES                   OCCURS 500 TIMES
024100                                  INDEXED BY IX-DES.
024200         COPY "#BOOKDES".
024300 77  WRK-QT-DES                  PIC 9(005)   COMP-3 VALUE ZEROS.
024400*-------------------------------------------------------------------
024500 01  FILLER                      PIC X(050)          VALUE
024600         "========== VARIAVEIS ACUMULADORAS ==========".
024700*-------------------------------------------------------------------
024800 01  WRK-ACUM-GRUPO.
024900     05 WRK-ACU-LIDOS            PIC 9(005)   COMP-3 VALUE ZEROS.
025000     05 WRK-ACU-GRAVADOS         PIC 9(005)   COMP-3 VALUE ZEROS.
025100     05 WRK-ACU-REJEITADOS       PIC 9(005)   COMP-3 VALUE ZEROS.
025200 01  WRK-ACUM-GRUPO-ED REDEFINES WRK-ACUM-GRUPO.
025300     05 WRK-ACU-LIDOS-ED         PIC 9(005).
025400     05 WRK-ACU-GRAVADOS-ED      PIC 9(005).
025500     05 WRK-ACU-REJEITADOS-ED    PIC 9(005).
025600*-------------------------------------------------------------------
025700 01  FILLER                      PIC X(050)          VALUE
025800         "========== VARIAVEL DE APOIO ==========".
025900*-------------------------------------------------------------------
026000 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
026100 77  WRK-HEADER-ALU              PIC X(080)          VALUE
026200         "StudentID,Name,Major,Year,Email,Password".
026300 77  WRK-HEADER-FUNC             PIC X(080)          VALUE
026400         "StaffID,Name,Role,Department,Email,Password".
026500 77  WRK-HEADER-REPR             PIC X(080)          VALUE
026600         "CompanyRepID,Name,CompanyName,Department,Position,Email,
026700-        "Status,Password".
026800 77  WRK-HEADER-EST              PIC X(150)          VALUE
026900         "UUID,Title,Description,Level,PreferredMajor,OpeningDate,
027000-        "ClosingDate,Status,CompanyName,Representatives,NumberOf
027100-        "Slots,Visibility".
027200 77  WRK-HEADER-CAND             PIC X(100)          VALUE
027300         "UUID,UserId,Name,Email,Major,Year,SubmittedDate,Status".
027400 77  WRK-HEADER-DES              PIC X(100)          VALUE
027500         "UUID,UserId,Name,Email,Major,Year,SubmittedDate,Status".
027600 77  WRK-LINHA-SAIDA             PIC X(400)          VALUE SPACES.
027700*-------------------------------------------------------------------
027800 COPY "#BOOKERR".
027900*-------------------------------------------------------------------
028000 01  FILLER                      PIC X(050)          VALUE
028100         "========== FIM DA WORKING ==========".
028200*=================================================================*
028300 PROCEDURE                               DIVISION.
028400*=================================================================*
028500 0000-PRINCIPAL.
028600
028700         PERFORM 0100-INICIAR THRU 0100-INICIAR-FIM.
028800         PERFORM 0110-CARGA-ALU THRU 0110-CARGA-ALU-FIM.
028900         PERFORM 0120-CARGA-FUNC THRU 0120-CARGA-FUNC-FIM.
029000         PERFORM 0130-CARGA-REPR THRU 0130-CARGA-REPR-FIM.
029100         PERFORM 0140-CARGA-EST THRU 0140-CARGA-EST-FIM.
029200         PERFORM 0150-CARGA-CAND THRU 0150-CARGA-CAND-FIM.
029300         PERFORM 0160-CARGA-DES THRU 0160-CARGA-DES-FIM.
029400         PERFORM 0210-GRAVA-ALU THRU 0210-GRAVA-ALU-FIM.
029500         PERFORM 0220-GRAVA-FUNC THRU 0220-GRAVA-FUNC-FIM.
029600         PERFORM 0230-GRAVA-REPR THRU 0230-GRAVA-REPR-FIM.
029700         PERFORM 0240-GRAVA-EST THRU 0240-GRAVA-EST-FIM.
029800         PERFORM 0250-GRAVA-CAND THRU 0250-GRAVA-CAND-FIM.
029900         PERFORM 0260-GRAVA-DES THRU 0260-GRAVA-DES-FIM.
030000         PERFORM 0300-FINALIZAR THRU 0300-FINALIZAR-FIM.
030100         STOP RUN.
030200
030300 0000-PRINCIPAL-FIM.EXIT.
030400*-------------------------------------------------------------------
030500 0090-RETIRA-ASPAS                       SECTION.
030600*-------------------------------------------------------------------
030700*    RECEBE O CAMPO CRU EM WRK-CAMPO(IX-CAMPO) E, SE ESTIVER
030800*    ENVOLVIDO EM ASPAS (CAMPO CONTINHA VIRGULA/ASPAS NO CSV),
030900*    RETIRA A ASPA DE ABERTURA E DE FECHAMENTO DO CAMPO.
031000*-------------------------------------------------------------------
031100
031200         IF WRK-CAMPO (IX-CAMPO) (1:1) EQUAL '"'
031300             MOVE SPACES             TO WRK-CAMPO-LIMPO
031400             MOVE WRK-CAMPO (IX-CAMPO) (2:198) TO WRK-CAMPO-LIMPO
031500             INSPECT WRK-CAMPO-LIMPO TALLYING WRK-POS-ASPA
031600                 FOR CHARACTERS BEFORE INITIAL '"'
031700             IF WRK-POS-ASPA GREATER ZERO
031800                 MOVE WRK-CAMPO-LIMPO (1:WRK-POS-ASPA)
031900                                      TO WRK-CAMPO (IX-CAMPO)
032000                 MOVE SPACES          TO
032100                      WRK-CAMPO (IX-CAMPO) (WRK-POS-ASPA + 1:)
032200             END-IF
032300         END-IF.
032400
032500 0090-RETIRA-ASPAS-FIM.EXIT.
032600*-------------------------------------------------------------------
032700 0110-CARGA-ALU                          SECTION.
032800*-------------------------------------------------------------------
032900
033000         MOVE ZEROS TO WRK-ACU-LIDOS WRK-ACU-GRAVADOS
033100                        WRK-ACU-REJEITADOS.
033200         OPEN INPUT ALUNOS.
033300         IF FS-ALUNOS NOT EQUAL '00'
033400             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
033500             MOVE FS-ALUNOS          TO WRK-STATUS-ERRO
033600             MOVE 'ALUNOS'           TO WRK-ARQUIVO-ERRO
033700             GO TO 9999-TRATA-ERRO
033800         END-IF.
033900         READ ALUNOS.
034000*                                       DESCARTA A LINHA CABECALHO
034100 0111-LOOP-ALU.
034200         PERFORM 0112-LER-ALU UNTIL FS-ALUNOS NOT EQUAL '00'.
034300         CLOSE ALUNOS.
034400
034500 0110-CARGA-ALU-FIM.EXIT.
034600
034700 0112-LER-ALU.
034800
034900         ADD 1 TO WRK-ACU-LIDOS.
035000         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS.
035100         MOVE REG-ALUNOS-LINHA TO WRK-LINHA.
035200         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
035300         IF WRK-QT-VIRGULAS EQUAL 5
035400             UNSTRING WRK-LINHA DELIMITED BY ","
035500                 INTO WRK-CAMPO (1) WRK-CAMPO (2) WRK-CAMPO (3)
035600                      WRK-CAMPO (4) WRK-CAMPO (5) WRK-CAMPO (6)
035700             PERFORM 0090-RETIRA-ASPAS
035800                 VARYING IX-CAMPO FROM 1 BY 1
035900                 UNTIL IX-CAMPO GREATER 6
036000             ADD 1 TO WRK-QT-ALU
036100             MOVE WRK-CAMPO (1)  TO ID-ALU    (WRK-QT-ALU)
036200             MOVE WRK-CAMPO (2)  TO NM-ALU    (WRK-QT-ALU)
036300             MOVE WRK-CAMPO (3)  TO CURSO-ALU (WRK-QT-ALU)
036400             MOVE WRK-CAMPO (4)  TO ANO-ALU   (WRK-QT-ALU)
036500             MOVE WRK-CAMPO (5)  TO EMAIL-ALU (WRK-QT-ALU)
036600             MOVE WRK-CAMPO (6)  TO SENHA-ALU (WRK-QT-ALU)
036700             IF SENHA-ALU (WRK-QT-ALU) EQUAL SPACES
036800                 MOVE 'password' TO SENHA-ALU (WRK-QT-ALU)
036900             END-IF
037000         ELSE
037100             ADD 1 TO WRK-ACU-REJEITADOS
037200         END-IF.
037300         READ ALUNOS
037400             AT END MOVE '10' TO FS-ALUNOS
037500         END-READ.
037600
037700*-------------------------------------------------------------------
037800 0120-CARGA-FUNC                         SECTION.
037900*-------------------------------------------------------------------
038000
038100         OPEN INPUT FUNCS.
038200         IF FS-FUNCS NOT EQUAL '00'
038300             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
038400             MOVE FS-FUNCS           TO WRK-STATUS-ERRO
038500             MOVE 'FUNCS'            TO WRK-ARQUIVO-ERRO
038600             GO TO 9999-TRATA-ERRO
038700         END-IF.
038800         READ FUNCS.
038900 0121-LOOP-FUNC.
039000         PERFORM 0122-LER-FUNC UNTIL FS-FUNCS NOT EQUAL '00'.
039100         CLOSE FUNCS.
039200
039300 0120-CARGA-FUNC-FIM.EXIT.
039400
039500 0122-LER-FUNC.
039600
039700         ADD 1 TO WRK-ACU-LIDOS.
039800         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS.
039900         MOVE REG-FUNCS-LINHA TO WRK-LINHA.
040000         MOVE ZERO TO WRK-QT-VIRGULAS.
040100         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
040200         IF WRK-QT-VIRGULAS EQUAL 5
040300             UNSTRING WRK-LINHA DELIMITED BY ","
040400                 INTO WRK-CAMPO (1) WRK-CAMPO (2) WRK-CAMPO (3)
040500                      WRK-CAMPO (4) WRK-CAMPO (5) WRK-CAMPO (6)
040600             PERFORM 0090-RETIRA-ASPAS
040700                 VARYING IX-CAMPO FROM 1 BY 1
040800                 UNTIL IX-CAMPO GREATER 6
040900             ADD 1 TO WRK-QT-FUNC
041000             MOVE WRK-CAMPO (1) TO ID-FUNC     (WRK-QT-FUNC)
041100             MOVE WRK-CAMPO (2) TO NM-FUNC     (WRK-QT-FUNC)
041200             MOVE WRK-CAMPO (3) TO FUNCAO-FUNC (WRK-QT-FUNC)
041300             MOVE WRK-CAMPO (4) TO DEPTO-FUNC  (WRK-QT-FUNC)
041400             MOVE WRK-CAMPO (5) TO EMAIL-FUNC  (WRK-QT-FUNC)
041500             MOVE WRK-CAMPO (6) TO SENHA-FUNC  (WRK-QT-FUNC)
041600             IF SENHA-FUNC (WRK-QT-FUNC) EQUAL SPACES
041700                 MOVE 'password' TO SENHA-FUNC (WRK-QT-FUNC)
041800             END-IF
041900         ELSE
042000             ADD 1 TO WRK-ACU-REJEITADOS
042100         END-IF.
042200         READ FUNCS
042300             AT END MOVE '10' TO FS-FUNCS
042400         END-READ.
042500
042600*-------------------------------------------------------------------
042700 0130-CARGA-REPR                         SECTION.
042800*-------------------------------------------------------------------
042900
043000         OPEN INPUT REPRES.
043100         IF FS-REPRES NOT EQUAL '00'
043200             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
043300             MOVE FS-REPRES          TO WRK-STATUS-ERRO
043400             MOVE 'REPRES'           TO WRK-ARQUIVO-ERRO
043500             GO TO 9999-TRATA-ERRO
043600         END-IF.
043700         READ REPRES.
043800 0131-LOOP-REPR.
043900         PERFORM 0132-LER-REPR UNTIL FS-REPRES NOT EQUAL '00'.
044000         CLOSE REPRES.
044100
044200 0130-CARGA-REPR-FIM.EXIT.
044300
044400 0132-LER-REPR.
044500
044600         ADD 1 TO WRK-ACU-LIDOS.
044700         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS.
044800         MOVE REG-REPRES-LINHA TO WRK-LINHA.
044900         MOVE ZERO TO WRK-QT-VIRGULAS.
045000         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
045100         IF WRK-QT-VIRGULAS EQUAL 7
045200             UNSTRING WRK-LINHA DELIMITED BY ","
045300                 INTO WRK-CAMPO (1) WRK-CAMPO (2) WRK-CAMPO (3)
045400                      WRK-CAMPO (4) WRK-CAMPO (5) WRK-CAMPO (6)
045500                      WRK-CAMPO (7) WRK-CAMPO (8)
045600             PERFORM 0090-RETIRA-ASPAS
045700                 VARYING IX-CAMPO FROM 1 BY 1
045800                 UNTIL IX-CAMPO GREATER 8
045900             ADD 1 TO WRK-QT-REPR
046000             MOVE WRK-CAMPO (1) TO ID-REPR      (WRK-QT-REPR)
046100             MOVE WRK-CAMPO (2) TO NM-REPR      (WRK-QT-REPR)
046200             MOVE WRK-CAMPO (3) TO EMPRESA-REPR (WRK-QT-REPR)
046300             MOVE WRK-CAMPO (4) TO DEPTO-REPR   (WRK-QT-REPR)
046400             MOVE WRK-CAMPO (5) TO CARGO-REPR   (WRK-QT-REPR)
046500             MOVE WRK-CAMPO (6) TO EMAIL-REPR   (WRK-QT-REPR)
046600             MOVE WRK-CAMPO (7) TO SIT-REPR     (WRK-QT-REPR)
046700             MOVE WRK-CAMPO (8) TO SENHA-REPR   (WRK-QT-REPR)
046800             IF SENHA-REPR (WRK-QT-REPR) EQUAL SPACES
046900                 MOVE 'password' TO SENHA-REPR (WRK-QT-REPR)
047000             END-IF
047100         ELSE
047200             ADD 1 TO WRK-ACU-REJEITADOS
047300         END-IF.
047400         READ REPRES
047500             AT END MOVE '10' TO FS-REPRES
047600         END-READ.
047700
047800*-------------------------------------------------------------------
047900 0140-CARGA-EST                          SECTION.
048000*-------------------------------------------------------------------
048100
048200         OPEN INPUT ESTAGIOS.
048300         IF FS-ESTAGIOS NOT EQUAL '00'
048400             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
048500             MOVE FS-ESTAGIOS        TO WRK-STATUS-ERRO
048600             MOVE 'ESTAGIOS'         TO WRK-ARQUIVO-ERRO
048700             GO TO 9999-TRATA-ERRO
048800         END-IF.
048900         READ ESTAGIOS.
049000 0141-LOOP-EST.
049100         PERFORM 0142-LER-EST UNTIL FS-ESTAGIOS NOT EQUAL '00'.
049200         CLOSE ESTAGIOS.
049300
049400 0140-CARGA-EST-FIM.EXIT.
049500
049600 0142-LER-EST.
049700
049800         ADD 1 TO WRK-ACU-LIDOS.
049900         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS.
050000         MOVE REG-ESTAGIOS-LINHA TO WRK-LINHA.
050100         MOVE ZERO TO WRK-QT-VIRGULAS.
050200         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
050300         IF WRK-QT-VIRGULAS EQUAL 11
050400             UNSTRING WRK-LINHA DELIMITED BY ","
050500                 INTO WRK-CAMPO (1)  WRK-CAMPO (2)
050600                      WRK-CAMPO (3)  WRK-CAMPO (4)
050700                      WRK-CAMPO (5)  WRK-CAMPO (6)
050800                      WRK-CAMPO (7)  WRK-CAMPO (8)
050900                      WRK-CAMPO (9)  WRK-CAMPO (10)
051000                      WRK-CAMPO (11) WRK-CAMPO (12)
051100             PERFORM 0090-RETIRA-ASPAS
051200                 VARYING IX-CAMPO FROM 1 BY 1
051300                 UNTIL IX-CAMPO GREATER 12
051400             ADD 1 TO WRK-QT-EST
051500             MOVE WRK-CAMPO (1)  TO UUID-EST    (WRK-QT-EST)
051600             MOVE WRK-CAMPO (2)  TO TITULO-EST   (WRK-QT-EST)
051700             MOVE WRK-CAMPO (3)  TO DESCR-EST    (WRK-QT-EST)
051800             MOVE WRK-CAMPO (4)  TO NIVEL-EST    (WRK-QT-EST)
051900             MOVE WRK-CAMPO (5)  TO CURSO-EST    (WRK-QT-EST)
052000             MOVE WRK-CAMPO (6)  TO DTABE-EST    (WRK-QT-EST)
052100             MOVE WRK-CAMPO (7)  TO DTFEC-EST    (WRK-QT-EST)
052200             MOVE WRK-CAMPO (8)  TO SIT-EST      (WRK-QT-EST)
052300             MOVE WRK-CAMPO (9)  TO EMPRESA-EST  (WRK-QT-EST)
052400             MOVE WRK-CAMPO (10) TO REPR-EST      (WRK-QT-EST)
052500             MOVE WRK-CAMPO (11) TO VAGAS-EST     (WRK-QT-EST)
052600             MOVE WRK-CAMPO (12) TO VISIVEL-EST   (WRK-QT-EST)
052700         ELSE
052800             ADD 1 TO WRK-ACU-REJEITADOS
052900         END-IF.
053000         READ ESTAGIOS
053100             AT END MOVE '10' TO FS-ESTAGIOS
053200         END-READ.
053300
053400*-------------------------------------------------------------------
053500 0150-CARGA-CAND                         SECTION.
053600*-------------------------------------------------------------------
053700
053800         OPEN INPUT CANDID.
053900         IF FS-CANDID NOT EQUAL '00'
054000             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
054100             MOVE FS-CANDID          TO WRK-STATUS-ERRO
054200             MOVE 'CANDID'           TO WRK-ARQUIVO-ERRO
054300             GO TO 9999-TRATA-ERRO
054400         END-IF.
054500         READ CANDID.
054600 0151-LOOP-CAND.
054700         PERFORM 0152-LER-CAND UNTIL FS-CANDID NOT EQUAL '00'.
054800         CLOSE CANDID.
054900
055000 0150-CARGA-CAND-FIM.EXIT.
055100
055200 0152-LER-CAND.
055300
055400         ADD 1 TO WRK-ACU-LIDOS.
055500         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS.
055600         MOVE REG-CANDID-LINHA TO WRK-LINHA.
055700         MOVE ZERO TO WRK-QT-VIRGULAS.
055800         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
055900         IF WRK-QT-VIRGULAS EQUAL 7
056000             UNSTRING WRK-LINHA DELIMITED BY ","
056100                 INTO WRK-CAMPO (1) WRK-CAMPO (2) WRK-CAMPO (3)
056200                      WRK-CAMPO (4) WRK-CAMPO (5) WRK-CAMPO (6)
056300                      WRK-CAMPO (7) WRK-CAMPO (8)
056400             PERFORM 0090-RETIRA-ASPAS
056500                 VARYING IX-CAMPO FROM 1 BY 1
056600                 UNTIL IX-CAMPO GREATER 8
056700             ADD 1 TO WRK-QT-CAND
056800             MOVE WRK-CAMPO (1) TO UUID-CAND     (WRK-QT-CAND)
056900             MOVE WRK-CAMPO (2) TO ID-ALU-CAND   (WRK-QT-CAND)
057000             MOVE WRK-CAMPO (3) TO NM-CAND       (WRK-QT-CAND)
057100             MOVE WRK-CAMPO (4) TO EMAIL-CAND    (WRK-QT-CAND)
057200             MOVE WRK-CAMPO (5) TO CURSO-CAND    (WRK-QT-CAND)
057300             MOVE WRK-CAMPO (6) TO ANO-CAND      (WRK-QT-CAND)
057400             MOVE WRK-CAMPO (7) TO DTSUB-CAND    (WRK-QT-CAND)
057500             MOVE WRK-CAMPO (8) TO SIT-CAND      (WRK-QT-CAND)
057600         ELSE
057700             ADD 1 TO WRK-ACU-REJEITADOS
057800         END-IF.
057900         READ CANDID
058000             AT END MOVE '10' TO FS-CANDID
058100         END-READ.
058200
058300*-------------------------------------------------------------------
058400 0160-CARGA-DES                          SECTION.
058500*-------------------------------------------------------------------
058600
058700         OPEN INPUT DESIST.
058800         IF FS-DESIST NOT EQUAL '00'
058900             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
059000             MOVE FS-DESIST          TO WRK-STATUS-ERRO
059100             MOVE 'DESIST'           TO WRK-ARQUIVO-ERRO
059200             GO TO 9999-TRATA-ERRO
059300         END-IF.
059400         READ DESIST.
059500 0161-LOOP-DES.
059600         PERFORM 0162-LER-DES UNTIL FS-DESIST NOT EQUAL '00'.
059700         CLOSE DESIST.
059800
059900 0160-CARGA-DES-FIM.EXIT.
060000
060100 0162-LER-DES.
060200
060300         ADD 1 TO WRK-ACU-LIDOS.
060400         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS.
060500         MOVE REG-DESIST-LINHA TO WRK-LINHA.
060600         MOVE ZERO TO WRK-QT-VIRGULAS.
060700         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
060800         IF WRK-QT-VIRGULAS EQUAL 7
060900             UNSTRING WRK-LINHA DELIMITED BY ","
061000                 INTO WRK-CAMPO (1) WRK-CAMPO (2) WRK-CAMPO (3)
061100                      WRK-CAMPO (4) WRK-CAMPO (5) WRK-CAMPO (6)
061200                      WRK-CAMPO (7) WRK-CAMPO (8)
061300             PERFORM 0090-RETIRA-ASPAS
061400                 VARYING IX-CAMPO FROM 1 BY 1
061500                 UNTIL IX-CAMPO GREATER 8
061600             ADD 1 TO WRK-QT-DES
061700             MOVE WRK-CAMPO (1) TO UUID-DES     (WRK-QT-DES)
061800             MOVE WRK-CAMPO (2) TO ID-ALU-DES   (WRK-QT-DES)
061900             MOVE WRK-CAMPO (3) TO NM-DES       (WRK-QT-DES)
062000             MOVE WRK-CAMPO (4) TO EMAIL-DES    (WRK-QT-DES)
062100             MOVE WRK-CAMPO (5) TO CURSO-DES    (WRK-QT-DES)
062200             MOVE WRK-CAMPO (6) TO ANO-DES      (WRK-QT-DES)
062300             MOVE WRK-CAMPO (7) TO DTSUB-DES    (WRK-QT-DES)
062400             MOVE WRK-CAMPO (8) TO SIT-DES      (WRK-QT-DES)
062500         ELSE
062600             ADD 1 TO WRK-ACU-REJEITADOS
062700         END-IF.
062800         READ DESIST
062900             AT END MOVE '10' TO FS-DESIST
063000         END-READ.
063100
063200*-------------------------------------------------------------------
063300 0210-GRAVA-ALU                          SECTION.
063400*-------------------------------------------------------------------
063500
063600         OPEN OUTPUT ALUNOS.
063700         MOVE WRK-HEADER-ALU TO REG-ALUNOS-LINHA.
063800         WRITE REG-ALUNOS-LINHA.
063900         SET IX-ALU TO 1.
064000         PERFORM 0215-ESCREVE-ALU
064100             UNTIL IX-ALU GREATER WRK-QT-ALU.
064200         CLOSE ALUNOS.
064300
064400 0210-GRAVA-ALU-FIM.EXIT.
064500
064600 0215-ESCREVE-ALU.
064700
064800         MOVE SPACES TO WRK-LINHA-SAIDA.
064900         STRING ID-ALU (IX-ALU)    DELIMITED BY SIZE ","
065000                NM-ALU (IX-ALU)    DELIMITED BY SIZE ","
065100                CURSO-ALU (IX-ALU) DELIMITED BY SIZE ","
065200                ANO-ALU (IX-ALU)   DELIMITED BY SIZE   ","
065300                EMAIL-ALU (IX-ALU) DELIMITED BY SIZE ","
065400                SENHA-ALU (IX-ALU) DELIMITED BY SIZE
065500             INTO WRK-LINHA-SAIDA
065600         END-STRING.
065700         MOVE WRK-LINHA-SAIDA TO REG-ALUNOS-LINHA.
065800         WRITE REG-ALUNOS-LINHA.
065900         ADD 1 TO WRK-ACU-GRAVADOS.
066000         SET IX-ALU UP BY 1.
066100*-------------------------------------------------------------------
066200 0220-GRAVA-FUNC                         SECTION.
066300*-------------------------------------------------------------------
066400
066500         OPEN OUTPUT FUNCS.
066600         MOVE WRK-HEADER-FUNC TO REG-FUNCS-LINHA.
066700         WRITE REG-FUNCS-LINHA.
066800         SET IX-FUNC TO 1.
066900         PERFORM 0225-ESCREVE-FUNC
067000             UNTIL IX-FUNC GREATER WRK-QT-FUNC.
067100         CLOSE FUNCS.
067200
067300 0220-GRAVA-FUNC-FIM.EXIT.
067400
067500 0225-ESCREVE-FUNC.
067600
067700         MOVE SPACES TO WRK-LINHA-SAIDA.
067800         STRING ID-FUNC (IX-FUNC)     DELIMITED BY SIZE ","
067900                NM-FUNC (IX-FUNC)     DELIMITED BY SIZE ","
068000                FUNCAO-FUNC (IX-FUNC) DELIMITED BY SIZE ","
068100                DEPTO-FUNC (IX-FUNC)  DELIMITED BY SIZE ","
068200                EMAIL-FUNC (IX-FUNC)  DELIMITED BY SIZE ","
068300                SENHA-FUNC (IX-FUNC)  DELIMITED BY SIZE
068400             INTO WRK-LINHA-SAIDA
068500         END-STRING.
068600         MOVE WRK-LINHA-SAIDA TO REG-FUNCS-LINHA.
068700         WRITE REG-FUNCS-LINHA.
068800         ADD 1 TO WRK-ACU-GRAVADOS.
068900         SET IX-FUNC UP BY 1.
069000*-------------------------------------------------------------------
069100 0230-GRAVA-REPR                         SECTION.
069200*-------------------------------------------------------------------
069300
069400         OPEN OUTPUT REPRES.
069500         MOVE WRK-HEADER-REPR TO REG-REPRES-LINHA.
069600         WRITE REG-REPRES-LINHA.
069700         SET IX-REPR TO 1.
069800         PERFORM 0235-ESCREVE-REPR
069900             UNTIL IX-REPR GREATER WRK-QT-REPR.
070000         CLOSE REPRES.
070100
070200 0230-GRAVA-REPR-FIM.EXIT.
070300
070400 0235-ESCREVE-REPR.
070500
070600         MOVE SPACES TO WRK-LINHA-SAIDA.
070700         STRING ID-REPR (IX-REPR)      DELIMITED BY SIZE ","
070800                NM-REPR (IX-REPR)      DELIMITED BY SIZE ","
070900                EMPRESA-REPR (IX-REPR) DELIMITED BY SIZE ","
071000                DEPTO-REPR (IX-REPR)   DELIMITED BY SIZE ","
071100                CARGO-REPR (IX-REPR)   DELIMITED BY SIZE ","
071200                EMAIL-REPR (IX-REPR)   DELIMITED BY SIZE ","
071300                SIT-REPR (IX-REPR)     DELIMITED BY SIZE ","
071400                SENHA-REPR (IX-REPR)   DELIMITED BY SIZE
071500             INTO WRK-LINHA-SAIDA
071600         END-STRING.
071700         MOVE WRK-LINHA-SAIDA TO REG-REPRES-LINHA.
071800         WRITE REG-REPRES-LINHA.
071900         ADD 1 TO WRK-ACU-GRAVADOS.
072000         SET IX-REPR UP BY 1.
072100*-------------------------------------------------------------------
072200 0240-GRAVA-EST                          SECTION.
072300*-------------------------------------------------------------------
072400
072500         OPEN OUTPUT ESTAGIOS.
072600         MOVE WRK-HEADER-EST TO REG-ESTAGIOS-LINHA.
072700         WRITE REG-ESTAGIOS-LINHA.
072800         SET IX-EST TO 1.
072900         PERFORM 0245-ESCREVE-EST
073000             UNTIL IX-EST GREATER WRK-QT-EST.
073100         CLOSE ESTAGIOS.
073200
073300 0240-GRAVA-EST-FIM.EXIT.
073400
073500 0245-ESCREVE-EST.
073600
073700         MOVE SPACES TO WRK-LINHA-SAIDA.
073800         STRING UUID-EST (IX-EST)    DELIMITED BY SIZE ","
073900                TITULO-EST (IX-EST)  DELIMITED BY SIZE ","
074000                DESCR-EST (IX-EST)   DELIMITED BY SIZE ","
074100                NIVEL-EST (IX-EST)   DELIMITED BY SIZE ","
074200                CURSO-EST (IX-EST)   DELIMITED BY SIZE ","
074300                DTABE-EST (IX-EST)   DELIMITED BY SIZE ","
074400                DTFEC-EST (IX-EST)   DELIMITED BY SIZE ","
074500                SIT-EST (IX-EST)     DELIMITED BY SIZE ","
074600                EMPRESA-EST (IX-EST) DELIMITED BY SIZE ","
074700                REPR-EST (IX-EST)    DELIMITED BY SIZE ","
074800                VAGAS-EST (IX-EST)   DELIMITED BY SIZE   ","
074900                VISIVEL-EST (IX-EST) DELIMITED BY SIZE
075000             INTO WRK-LINHA-SAIDA
075100         END-STRING.
075200         MOVE WRK-LINHA-SAIDA TO REG-ESTAGIOS-LINHA.
075300         WRITE REG-ESTAGIOS-LINHA.
075400         ADD 1 TO WRK-ACU-GRAVADOS.
075500         SET IX-EST UP BY 1.
075600*-------------------------------------------------------------------
075700 0250-GRAVA-CAND                         SECTION.
075800*-------------------------------------------------------------------
075900
076000         OPEN OUTPUT CANDID.
076100         MOVE WRK-HEADER-CAND TO REG-CANDID-LINHA.
076200         WRITE REG-CANDID-LINHA.
076300         SET IX-CAND TO 1.
076400         PERFORM 0255-ESCREVE-CAND
076500             UNTIL IX-CAND GREATER WRK-QT-CAND.
076600         CLOSE CANDID.
076700
076800 0250-GRAVA-CAND-FIM.EXIT.
076900
077000 0255-ESCREVE-CAND.
077100
077200         MOVE SPACES TO WRK-LINHA-SAIDA.
077300         STRING UUID-CAND (IX-CAND)   DELIMITED BY SIZE ","
077400                ID-ALU-CAND (IX-CAND) DELIMITED BY SIZE ","
077500                NM-CAND (IX-CAND)     DELIMITED BY SIZE ","
077600                EMAIL-CAND (IX-CAND)  DELIMITED BY SIZE ","
077700                CURSO-CAND (IX-CAND)  DELIMITED BY SIZE ","
077800                ANO-CAND (IX-CAND)    DELIMITED BY SIZE   ","
077900                DTSUB-CAND (IX-CAND)  DELIMITED BY SIZE ","
078000                SIT-CAND (IX-CAND)    DELIMITED BY SIZE
078100             INTO WRK-LINHA-SAIDA
078200         END-STRING.
078300         MOVE WRK-LINHA-SAIDA TO REG-CANDID-LINHA.
078400         WRITE REG-CANDID-LINHA.
078500         ADD 1 TO WRK-ACU-GRAVADOS.
078600         SET IX-CAND UP BY 1.
078700*-------------------------------------------------------------------
078800 0260-GRAVA-DES                          SECTION.
078900*-------------------------------------------------------------------
079000
079100         OPEN OUTPUT DESIST.
079200         MOVE WRK-HEADER-DES TO REG-DESIST-LINHA.
079300         WRITE REG-DESIST-LINHA.
079400         SET IX-DES TO 1.
079500         PERFORM 0265-ESCREVE-DES
079600             UNTIL IX-DES GREATER WRK-QT-DES.
079700         CLOSE DESIST.
079800
079900 0260-GRAVA-DES-FIM.EXIT.
080000
080100 0265-ESCREVE-DES.
080200
080300         MOVE SPACES TO WRK-LINHA-SAIDA.
080400         STRING UUID-DES (IX-DES)   DELIMITED BY SIZE ","
080500                ID-ALU-DES (IX-DES) DELIMITED BY SIZE ","
080600                NM-DES (IX-DES)     DELIMITED BY SIZE ","
080700                EMAIL-DES (IX-DES)  DELIMITED BY SIZE ","
080800                CURSO-DES (IX-DES)  DELIMITED BY SIZE ","
080900                ANO-DES (IX-DES)    DELIMITED BY SIZE   ","
081000                DTSUB-DES (IX-DES)  DELIMITED BY SIZE ","
081100                SIT-DES (IX-DES)    DELIMITED BY SIZE
081200             INTO WRK-LINHA-SAIDA
081300         END-STRING.
081400         MOVE WRK-LINHA-SAIDA TO REG-DESIST-LINHA.
081500         WRITE REG-DESIST-LINHA.
081600         ADD 1 TO WRK-ACU-GRAVADOS.
081700         SET IX-DES UP BY 1.
081800*-------------------------------------------------------------------
081900 0100-INICIAR                            SECTION.
082000*-------------------------------------------------------------------
082100
082200         MOVE ZEROS TO WRK-QT-ALU WRK-QT-FUNC WRK-QT-REPR
082300                        WRK-QT-EST WRK-QT-CAND WRK-QT-DES.
082400
082500 0100-INICIAR-FIM.EXIT.
082600*-------------------------------------------------------------------
082700 0300-FINALIZAR                          SECTION.
082800*-------------------------------------------------------------------
082900
083000         MOVE WRK-ACU-LIDOS      TO WRK-ACU-LIDOS-ED.
083100         MOVE WRK-ACU-GRAVADOS   TO WRK-ACU-GRAVADOS-ED.
083200         MOVE WRK-ACU-REJEITADOS TO WRK-ACU-REJEITADOS-ED.
083300         DISPLAY "========== RECARGA GERAL - BASECTL ==========".
083400         DISPLAY "TOTAL DE LINHAS LIDAS.......:" WRK-ACU-LIDOS-ED.
083500         DISPLAY "TOTAL DE REGISTROS GRAVADOS.:"
083600                  WRK-ACU-GRAVADOS-ED.
083700         DISPLAY "TOTAL DE LINHAS REJEITADAS..:"
083800                  WRK-ACU-REJEITADOS-ED.
083900         GOBACK.
084000
084100 0300-FINALIZAR-FIM.EXIT.
084200*-------------------------------------------------------------------
084300 9999-TRATA-ERRO                         SECTION.
084400*-------------------------------------------------------------------
084500
084600         DISPLAY "===== ERRO NO PROGRAMA BASECTL =====".
084700         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
084800         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
084900         DISPLAY "ARQUIVO......:" WRK-ARQUIVO-ERRO.
085000         GOBACK.
085100
085200 9999-TRATA-ERRO-FIM.EXIT.
