000100*-----------------------------------------------------------------*
000200*    BOOK........: #BOOKDES                                       *
000300*    OBJETIVO....: LAYOUT DO PEDIDO DE DESISTENCIA (WITHDRAWAL)   *
000400*    USADO EM....: ESTALTA / BASECTL                              *
000500*-----------------------------------------------------------------*
000600     05 UUID-DES                 PIC X(036).
000700     05 ID-ALU-DES               PIC X(010).
000800     05 NM-DES                   PIC X(040).
000900     05 EMAIL-DES                PIC X(050).
001000     05 CURSO-DES                PIC X(030).
001100     05 ANO-DES                  PIC 9(001).
001200     05 DTSUB-DES                PIC X(010).
001300     05 SIT-DES                  PIC X(010).
001400     05 FILLER                   PIC X(021).
