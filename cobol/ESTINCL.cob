000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             ESTINCL.
000400 AUTHOR.                                 IVAN SANCHES.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           23 / 09 / 1990.
000700 DATE-COMPILED.                          23 / 09 / 1990.
000800 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000900*=================================================================*
001000*    EMPRESA... :  FOURSYS                                        *
001100*=================================================================*
001200*    PROGRAMA... : ESTINCL                                        *
001300*    PROGRAMADOR.: IVAN SANCHES                                    *
001400*    ANALISTA... : IVAN SANCHES                                    *
001500*    CONSULTORIA.: FOURSYS                                         *
001600*    DATA........: 23 / 09 / 1990                                  *
001700*-------------------------------------------------------------------
001800*    OBJETIVO....: INCLUSAO DE NOVA VAGA DE ESTAGIO, SOB PEDIDO DE *
001900*                  UM REPRESENTANTE DE EMPRESA. LE A TABELA ATUAL  *
002000*                  DE VAGAS SO PARA GERAR O PROXIMO NUMERO DE      *
002100*                  SEQUENCIA DO UUID, MONTA O REGISTRO NOVO COM    *
002200*                  VISIBILIDADE SEMPRE DESLIGADA E GRAVA UMA UNICA *
002300*                  LINHA CSV NO FINAL DO ARQUIVO (OPEN EXTEND) -   *
002400*                  NUNCA REGRAVA O ARQUIVO INTEIRO.                *
002500*-------------------------------------------------------------------
002600*    ARQUIVOS.... : ESTAGIOS   I/O          #BOOKEST              *
002700*                                            #BOOKERR              *
002800*=================================================================*
002900*    MODULOS..... : NENHUM                                        *
003000*=================================================================*
003100*                            ALTERACOES                           *
003200*-------------------------------------------------------------------
003300*    PROGRAMADOR: IVAN SANCHES
003400*    ANALISTA   : IVAN SANCHES
003500*    CONSULTORIA: FOURSYS
003600*    DATA.......: 30 / 07 / 1995
003700*    CHAMADO....: SR-0588
003800*    OBJETIVO...: FORCAR VISIBILIDADE = 'false' NA INCLUSAO,
003900*                 INDEPENDENTE DO VALOR RECEBIDO DO REPRESENTANTE
004000*                 (SOMENTE A COORDENACAO LIBERA A VAGA DEPOIS)
004100*-------------------------------------------------------------------
004200*    PROGRAMADOR: R.C.ALMEIDA
004300*    ANALISTA   : IVAN SANCHES
004400*    CONSULTORIA: FOURSYS
004500*    DATA.......: 21 / 12 / 1998
004600*    CHAMADO....: Y2K-0095
004700*    OBJETIVO...: REVISAO DOS CAMPOS DE DATA DE ABERTURA/
004800*                 FECHAMENTO DA VAGA PARA GARANTIR FORMATO
004900*                 AAAA-MM-DD SEM VIRAR O SECULO ERRADO
005000*-------------------------------------------------------------------
005100*    PROGRAMADOR: R.C.ALMEIDA
005200*    ANALISTA   : IVAN SANCHES
005300*    CONSULTORIA: FOURSYS
005400*    DATA.......: 08 / 04 / 2004
005500*    CHAMADO....: SR-0762
005600*    OBJETIVO...: TROCAR GERACAO DE UUID DE UM CONTADOR SIMPLES
005700*                 PARA UM NUMERO SEQUENCIAL FORMATADO EM 36
005800*                 POSICOES (ROTINA 0200-GERA-UUID), EVITANDO
005900*                 COLISAO COM UUID JA EXISTENTE NO ARQUIVO
006000*-------------------------------------------------------------------
006100*    PROGRAMADOR: R.C.ALMEIDA
006200*    ANALISTA   : IVAN SANCHES
006300*    CONSULTORIA: FOURSYS
006400*    DATA.......: 10 / 03 / 2008
006500*    CHAMADO....: SR-0850
006600*    OBJETIVO...: AUDITORIA INTERNA DE PADRAO DE CODIFICACAO -
006700*                 FS-ESTAGIOS E OS DEMAIS CONTADORES ESCALARES
006800*                 VOLTAM AO NIVEL 77, CONFORME PADRAO DA CASA;
006900*                 ROTINA 0100-INICIAR PASSA A DESVIAR PARA
007000*                 9999-TRATA-ERRO VIA GO TO NA FALHA DE ABERTURA
007100*-------------------------------------------------------------------
007200*    PROGRAMADOR: J.A.FERREIRA
007300*    ANALISTA   : IVAN SANCHES
007400*    CONSULTORIA: FOURSYS
007500*    DATA.......: 17 / 03 / 2008
007600*    CHAMADO....: SR-0858
007700*    OBJETIVO...: CORRIGIDO 0300-GRAVA-ESTAGIO - O 'false' DA
007800*                 VISIBILIDADE (SR-0588) ESTAVA SENDO GRAVADO POR
007900*                 CIMA DE WRK-NV-STATUS, DERRUBANDO O STATUS
008000*                 RECEBIDO DO REPRESENTANTE NA COLUNA ERRADA DO
008100*                 CSV. CRIADO CAMPO PROPRIO WRK-NV-VISIVEL PARA A
008200*                 VISIBILIDADE, DEIXANDO WRK-NV-STATUS INTOCADO
008300*=================================================================*
008400 ENVIRONMENT                             DIVISION.
008500*=================================================================*
008600 CONFIGURATION                           SECTION.
008700*-------------------------------------------------------------------
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS ALFA-NUMERICO IS "A" THRU "Z" "a" THRU "z"
009100     UPSI-0 ON STATUS IS WRK-GRAVACAO-OK.
009200*-------------------------------------------------------------------
009300 INPUT-OUTPUT                            SECTION.
009400*-------------------------------------------------------------------
009500 FILE-CONTROL.
009600     SELECT ESTAGIOS ASSIGN TO ESTAGIOS
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS FS-ESTAGIOS.
009900*=================================================================*
010000 DATA                                    DIVISION.
010100*=================================================================*
010200 FILE                                    SECTION.
010300*-------------------------------------------------------------------
010400 FD  ESTAGIOS.
010500 01  REG-ESTAGIOS-LINHA          PIC X(400).
010600*=================================================================*
010700 WORKING-STORAGE                         SECTION.
010800*-------------------------------------------------------------------
010900 01  FILLER                      PIC X(050)          VALUE
011000         "========== VARIAVEL DE STATUS ==========".
011100*-------------------------------------------------------------------
011200 77  FS-ESTAGIOS                 PIC X(002)          VALUE SPACES.
011300 77  WRK-GRAVACAO-OK             PIC X(001)          VALUE 'N'.
011400     88 WRK-INCLUSAO-OK                              VALUE 'S'.
011500     88 WRK-INCLUSAO-FALHOU                          VALUE 'N'.
011600*-------------------------------------------------------------------
011700 01  FILLER                      PIC X(050)          VALUE
011800         "========== LINHA CRUA (CSV) DE ENTRADA ==========".
011900*-------------------------------------------------------------------
012000 01  WRK-LINHA-BUF.
012100     05 WRK-LINHA                PIC X(400).
012200 01  WRK-LINHA-BUF-R REDEFINES WRK-LINHA-BUF.
012300     05 WRK-LINHA-INICIO         PIC X(040).
012400     05 FILLER                   PIC X(360).
012500*-------------------------------------------------------------------
012600 01  FILLER                      PIC X(050)          VALUE
012700         "========== CAMPOS DECOMPOSTOS DA LINHA ==========".
012800*-------------------------------------------------------------------
012900 01  WRK-CAMPOS.
013000     05 WRK-CAMPO                OCCURS 12 TIMES
013100                                  INDEXED BY IX-CAMPO
013200                                  PIC X(200).
013300 01  WRK-CAMPOS-FLAT-R REDEFINES WRK-CAMPOS.
013400     05 WRK-CAMPOS-FLAT          PIC X(2400).
013500 77  WRK-QT-VIRGULAS             PIC 9(003)   COMP   VALUE ZEROS.
013600 77  WRK-CAMPO-LIMPO             PIC X(200)          VALUE SPACES.
013700 77  WRK-POS-ASPA                PIC 9(003)   COMP   VALUE ZEROS.
013800*-------------------------------------------------------------------
013900 01  FILLER                      PIC X(050)          VALUE
014000         "========== TABELA EM MEMORIA - VAGAS ==========".
014100*-------------------------------------------------------------------
014200 01  TB-ESTAGIOS.
014300     05 TB-EST                   OCCURS 200 TIMES
014400                                  INDEXED BY IX-EST.
014500         COPY "#BOOKEST".
014600 77  WRK-QT-EST                  PIC 9(005)   COMP-3 VALUE ZEROS.
014700*-------------------------------------------------------------------
014800 01  FILLER                      PIC X(050)          VALUE
014900         "========== NUMERO SEQUENCIAL DO UUID ==========".
015000*-------------------------------------------------------------------
015100 77  WRK-UUID-SEQ                PIC 9(010)   COMP-3 VALUE ZEROS.
015200 01  WRK-UUID-NOVO.
015300     05 FILLER                   PIC X(005)          VALUE
015400         "EST-".
015500     05 WRK-UUID-SEQ-ED          PIC 9(010).
015600     05 FILLER                   PIC X(021)          VALUE SPACES.
015700 01  WRK-UUID-NOVO-R REDEFINES WRK-UUID-NOVO.
015800     05 WRK-UUID-TXT             PIC X(036).
015900*-------------------------------------------------------------------
016000 01  FILLER                      PIC X(050)          VALUE
016100         "========== DADOS DA NOVA VAGA (RECEBIDOS) ==========".
016200*-------------------------------------------------------------------
016300*    NO SISTEMA BATCH ESTES CAMPOS CHEGAM JA PREENCHIDOS NA
016400*    WORKING-STORAGE (CARTAO DE PARAMETRO DA INCLUSAO) - NAO HA
016500*    TELA DE DIGITACAO NESTE PROGRAMA.
016600*-------------------------------------------------------------------
016700 01  WRK-NOVA-VAGA.
016800     05 WRK-NV-TITULO            PIC X(060)          VALUE SPACES.
016900     05 WRK-NV-DESCR             PIC X(200)          VALUE SPACES.
017000     05 WRK-NV-NIVEL             PIC X(012)          VALUE SPACES.
017100     05 WRK-NV-CURSO             PIC X(030)          VALUE SPACES.
017200     05 WRK-NV-DTABE             PIC X(010)          VALUE SPACES.
017300     05 WRK-NV-DTFEC             PIC X(010)          VALUE SPACES.
017400     05 WRK-NV-STATUS            PIC X(010)          VALUE SPACES.
017500     05 WRK-NV-EMPRESA           PIC X(040)          VALUE SPACES.
017600     05 WRK-NV-REPR              PIC X(010)          VALUE SPACES.
017700     05 WRK-NV-VAGAS             PIC 9(002)          VALUE ZEROS.
017800     05 WRK-NV-VISIVEL           PIC X(005)          VALUE SPACES.
017900*-------------------------------------------------------------------
018000 01  FILLER                      PIC X(050)          VALUE
018100         "========== LINHA DE SAIDA (CSV) ==========".
018200*-------------------------------------------------------------------
018300 77  WRK-LINHA-SAIDA             PIC X(400)          VALUE SPACES.
018400*-------------------------------------------------------------------
018500*    AREA DE ERRO PADRAO DO SISTEMA DE ESTAGIOS
018600*-------------------------------------------------------------------
018700 COPY "#BOOKERR".
018800*-------------------------------------------------------------------
018900 01  FILLER                      PIC X(050)          VALUE
019000         "========== FIM DA WORKING ==========".
019100*=================================================================*
019200 PROCEDURE                               DIVISION.
019300*=================================================================*
019400 0000-PRINCIPAL.
019500
019600         PERFORM 0100-INICIAR THRU 0100-INICIAR-FIM.
019700         PERFORM 0200-GERA-UUID THRU 0200-GERA-UUID-FIM.
019800         PERFORM 0300-GRAVA-ESTAGIO THRU 0300-GRAVA-ESTAGIO-FIM.
019900         PERFORM 0900-FINALIZAR THRU 0900-FINALIZAR-FIM.
020000         STOP RUN.
020100
020200 0000-PRINCIPAL-FIM.EXIT.
020300*-------------------------------------------------------------------
020400 0090-RETIRA-ASPAS                       SECTION.
020500*-------------------------------------------------------------------
020600*    RECEBE O CAMPO CRU EM WRK-CAMPO(IX-CAMPO) E, SE ESTIVER
020700*    ENVOLVIDO EM ASPAS, RETIRA A ASPA DE ABERTURA E FECHAMENTO.
020800*-------------------------------------------------------------------
020900
021000         IF WRK-CAMPO (IX-CAMPO) (1:1) EQUAL '"'
021100             MOVE SPACES             TO WRK-CAMPO-LIMPO
021200             MOVE WRK-CAMPO (IX-CAMPO) (2:198) TO WRK-CAMPO-LIMPO
021300             INSPECT WRK-CAMPO-LIMPO TALLYING WRK-POS-ASPA
021400                 FOR CHARACTERS BEFORE INITIAL '"'
021500             IF WRK-POS-ASPA GREATER ZERO
021600                 MOVE WRK-CAMPO-LIMPO (1:WRK-POS-ASPA)
021700                                      TO WRK-CAMPO (IX-CAMPO)
021800                 MOVE SPACES          TO
021900                      WRK-CAMPO (IX-CAMPO) (WRK-POS-ASPA + 1:)
022000             END-IF
022100         END-IF.
022200
022300 0090-RETIRA-ASPAS-FIM.EXIT.
022400*-------------------------------------------------------------------
022500 0100-INICIAR                            SECTION.
022600*-------------------------------------------------------------------
022700*    CARGA DA TABELA ATUAL DE VAGAS - USADA SO PARA CALCULAR O
022800*    PROXIMO NUMERO SEQUENCIAL DO UUID (WRK-QT-EST AO FINAL DA
022900*    CARGA JA E A QUANTIDADE DE VAGAS EXISTENTES).
023000*-------------------------------------------------------------------
023100
023200         MOVE ZEROS TO WRK-QT-EST.
023300         OPEN INPUT ESTAGIOS.
023400         IF FS-ESTAGIOS NOT EQUAL '00'
023500             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
023600             MOVE FS-ESTAGIOS        TO WRK-STATUS-ERRO
023700             MOVE 'ESTAGIOS'         TO WRK-ARQUIVO-ERRO
023800             GO TO 9999-TRATA-ERRO
023900         END-IF.
024000         READ ESTAGIOS.
024100*                                       DESCARTA A LINHA CABECALHO
024200         PERFORM 0110-LER-EST UNTIL FS-ESTAGIOS NOT EQUAL '00'.
024300         CLOSE ESTAGIOS.
024400
024500 0100-INICIAR-FIM.EXIT.
024600
024700 0110-LER-EST.
024800
024900         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS-FLAT-R.
025000         MOVE REG-ESTAGIOS-LINHA TO WRK-LINHA.
025100         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
025200         IF WRK-QT-VIRGULAS EQUAL 11
025300             ADD 1 TO WRK-QT-EST
025400         END-IF.
025500         READ ESTAGIOS
025600             AT END MOVE '10' TO FS-ESTAGIOS
025700         END-READ.
025800*-------------------------------------------------------------------
025900 0200-GERA-UUID                          SECTION.
026000*-------------------------------------------------------------------
026100*    GERA UM IDENTIFICADOR UNICO DE 36 POSICOES A PARTIR DE UM
026200*    CONTADOR SEQUENCIAL EM MEMORIA - NAO E O ALGORITMO PADRAO DE
026300*    UUID, SO PRECISA SER UNICO DENTRO DO ARQUIVO DE VAGAS.
026400*-------------------------------------------------------------------
026500
026600         COMPUTE WRK-UUID-SEQ = WRK-QT-EST + 1.
026700         MOVE WRK-UUID-SEQ TO WRK-UUID-SEQ-ED.
026800
026900 0200-GERA-UUID-FIM.EXIT.
027000*-------------------------------------------------------------------
027100 0300-GRAVA-ESTAGIO                      SECTION.
027200*-------------------------------------------------------------------
027300*    MONTA A LINHA CSV DA NOVA VAGA E GRAVA NO FINAL DO ARQUIVO
027400*    (OPEN EXTEND) - NUNCA REGRAVA O ARQUIVO INTEIRO. VISIBILIDADE
027500*    SEMPRE 'false' NA INCLUSAO, INDEPENDENTE DO STATUS RECEBIDO. O
027600*    STATUS RECEBIDO NO CARTAO DE PARAMETRO E PRESERVADO SEM ALTE-
027700*    RACAO - QUEM E FORCADA E A VISIBILIDADE, NUNCA O STATUS.
027800*-------------------------------------------------------------------
027900
028000         MOVE 'false' TO WRK-NV-VISIVEL.
028100         MOVE SPACES  TO WRK-LINHA-SAIDA.
028200         STRING WRK-UUID-TXT       DELIMITED BY SIZE
028300                ","                DELIMITED BY SIZE
028400                WRK-NV-TITULO      DELIMITED BY SIZE
028500                ","                DELIMITED BY SIZE
028600                WRK-NV-DESCR       DELIMITED BY SIZE
028700                ","                DELIMITED BY SIZE
028800                WRK-NV-NIVEL       DELIMITED BY SIZE
028900                ","                DELIMITED BY SIZE
029000                WRK-NV-CURSO       DELIMITED BY SIZE
029100                ","                DELIMITED BY SIZE
029200                WRK-NV-DTABE       DELIMITED BY SIZE
029300                ","                DELIMITED BY SIZE
029400                WRK-NV-DTFEC       DELIMITED BY SIZE
029500                ","                DELIMITED BY SIZE
029600                WRK-NV-STATUS      DELIMITED BY SIZE
029700                ","                DELIMITED BY SIZE
029800                WRK-NV-EMPRESA     DELIMITED BY SIZE
029900                ","                DELIMITED BY SIZE
030000                WRK-NV-REPR        DELIMITED BY SIZE
030100                ","                DELIMITED BY SIZE
030200                WRK-NV-VAGAS       DELIMITED BY SIZE
030300                ","                DELIMITED BY SIZE
030400                WRK-NV-VISIVEL     DELIMITED BY SIZE
030500             INTO WRK-LINHA-SAIDA.
030600
030700         OPEN EXTEND ESTAGIOS.
030800         IF FS-ESTAGIOS NOT EQUAL '00'
030900             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
031000             MOVE FS-ESTAGIOS       TO WRK-STATUS-ERRO
031100             MOVE 'ESTAGIOS'        TO WRK-ARQUIVO-ERRO
031200             MOVE 'N'               TO WRK-GRAVACAO-OK
031300             GO TO 9999-TRATA-ERRO
031400         END-IF.
031500         MOVE WRK-LINHA-SAIDA TO REG-ESTAGIOS-LINHA.
031600         WRITE REG-ESTAGIOS-LINHA.
031700         IF FS-ESTAGIOS EQUAL '00'
031800             MOVE 'S' TO WRK-GRAVACAO-OK
031900             ADD 1 TO WRK-QT-EST
032000             MOVE WRK-UUID-TXT   TO UUID-EST     (WRK-QT-EST)
032100             MOVE WRK-NV-TITULO  TO TITULO-EST   (WRK-QT-EST)
032200             MOVE WRK-NV-DESCR   TO DESCR-EST    (WRK-QT-EST)
032300             MOVE WRK-NV-NIVEL   TO NIVEL-EST    (WRK-QT-EST)
032400             MOVE WRK-NV-CURSO   TO CURSO-EST    (WRK-QT-EST)
032500             MOVE WRK-NV-DTABE   TO DTABE-EST    (WRK-QT-EST)
032600             MOVE WRK-NV-DTFEC   TO DTFEC-EST    (WRK-QT-EST)
032700             MOVE WRK-NV-STATUS  TO SIT-EST      (WRK-QT-EST)
032800             MOVE WRK-NV-EMPRESA TO EMPRESA-EST  (WRK-QT-EST)
032900             MOVE WRK-NV-REPR    TO REPR-EST     (WRK-QT-EST)
033000             MOVE WRK-NV-VAGAS   TO VAGAS-EST    (WRK-QT-EST)
033100             MOVE WRK-NV-VISIVEL TO VISIVEL-EST  (WRK-QT-EST)
033200         ELSE
033300             MOVE WRK-NAO-GRAVOU TO WRK-DESCRICAO-ERRO
033400             MOVE FS-ESTAGIOS    TO WRK-STATUS-ERRO
033500             MOVE 'N'            TO WRK-GRAVACAO-OK
033600         END-IF.
033700         CLOSE ESTAGIOS.
033800
033900 0300-GRAVA-ESTAGIO-FIM.EXIT.
034000*-------------------------------------------------------------------
034100 0900-FINALIZAR                          SECTION.
034200*-------------------------------------------------------------------
034300
034400         IF WRK-INCLUSAO-OK
034500             DISPLAY "VAGA INCLUIDA COM SUCESSO - UUID: "
034600                 WRK-UUID-TXT
034700         ELSE
034800             DISPLAY "FALHA NA INCLUSAO DA VAGA - VER ERRO ACIMA"
034900         END-IF.
035000         GOBACK.
035100
035200 0900-FINALIZAR-FIM.EXIT.
035300*-------------------------------------------------------------------
035400 9999-TRATA-ERRO                         SECTION.
035500*-------------------------------------------------------------------
035600
035700         DISPLAY "===== ERRO NO PROGRAMA ESTINCL =====".
035800         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
035900         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
036000         GOBACK.
036100
036200 9999-TRATA-ERRO-FIM.EXIT.
