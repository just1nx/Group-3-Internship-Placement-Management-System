000100*-----------------------------------------------------------------*
000200*    BOOK........: #BOOKALU                                       *
000300*    OBJETIVO....: LAYOUT DO CADASTRO DE ALUNOS (STUDENT)         *
000400*    USADO EM....: AUTLOGIN / BASECTL                             *
000500*-----------------------------------------------------------------*
000600     05 ID-ALU                   PIC X(010).
000700     05 NM-ALU                   PIC X(040).
000800     05 CURSO-ALU                PIC X(030).
000900     05 ANO-ALU                  PIC 9(001).
001000     05 EMAIL-ALU                PIC X(050).
001100     05 SENHA-ALU                PIC X(020).
001200     05 FILLER                   PIC X(020).
