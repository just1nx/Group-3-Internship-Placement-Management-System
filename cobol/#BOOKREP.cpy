000100*-----------------------------------------------------------------*
000200*    BOOK........: #BOOKREP                                       *
000300*    OBJETIVO....: LAYOUT DO CADASTRO DE REPRESENTANTES DE        *
000400*                  EMPRESA (COMPANY-REPRESENTATIVE)                *
000500*    USADO EM....: ESTALTA / BASECTL                              *
000600*-----------------------------------------------------------------*
000700     05 ID-REPR                  PIC X(010).
000800     05 NM-REPR                  PIC X(040).
000900     05 EMPRESA-REPR             PIC X(040).
001000     05 DEPTO-REPR               PIC X(030).
001100     05 CARGO-REPR               PIC X(030).
001200     05 EMAIL-REPR               PIC X(050).
001300     05 SIT-REPR                 PIC X(010).
001400     05 SENHA-REPR               PIC X(020).
001500     05 FILLER                   PIC X(020).
