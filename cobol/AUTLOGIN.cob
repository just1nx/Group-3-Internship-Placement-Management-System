000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             AUTLOGIN.
000400 AUTHOR.                                 IVAN SANCHES.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           05 / 03 / 1990.
000700 DATE-COMPILED.                          05 / 03 / 1990.
000800 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000900*=================================================================*
001000*    EMPRESA... :  FOURSYS                                        *
001100*=================================================================*
001200*    PROGRAMA... : AUTLOGIN                                       *
001300*    PROGRAMADOR.: IVAN SANCHES                                    *
001400*    ANALISTA... : IVAN SANCHES                                    *
001500*    CONSULTORIA.: FOURSYS                                         *
001600*    DATA........: 05 / 03 / 1990                                  *
001700*-------------------------------------------------------------------
001800*    OBJETIVO....: CARGA DO CADASTRO DE ALUNOS E CONFERENCIA DE    *
001900*                  CREDENCIAL (LOGIN) PARA O SISTEMA DE ESTAGIOS.  *
002000*                  A CARGA DEFAULTA SENHA EM BRANCO PARA O PROPRIO *
002100*                  NUMERO DE MATRICULA DO ALUNO (REGRA DIFERENTE   *
002200*                  DAS DEMAIS CARGAS DE CADASTRO DO BASECTL, QUE   *
002300*                  DEFAULTAM PARA A LITERAL 'password'). O LOGIN   *
002400*                  E APROVADO SE A MATRICULA EXISTIR NO CADASTRO.  *
002500*-------------------------------------------------------------------
002600*    ARQUIVOS.... : ALUNOS     INPUT        #BOOKALU              *
002700*                                            #BOOKERR              *
002800*=================================================================*
002900*    MODULOS..... : NENHUM                                        *
003000*=================================================================*
003100*                            ALTERACOES                           *
003200*-------------------------------------------------------------------
003300*    PROGRAMADOR: IVAN SANCHES
003400*    ANALISTA   : IVAN SANCHES
003500*    CONSULTORIA: FOURSYS
003600*    DATA.......: 12 / 05 / 1994
003700*    CHAMADO....: SR-0555
003800*    OBJETIVO...: INCLUIR ROTINA 0100-CARGA-ALUNOS COM DEFAULT DE
003900*                 SENHA EM BRANCO PARA A PROPRIA MATRICULA - ANTES
004000*                 O LOGIN LIA O ARQUIVO DIRETO SEM CARGA EM TABELA
004100*-------------------------------------------------------------------
004200*    PROGRAMADOR: R.C.ALMEIDA
004300*    ANALISTA   : IVAN SANCHES
004400*    CONSULTORIA: FOURSYS
004500*    DATA.......: 27 / 11 / 1998
004600*    CHAMADO....: Y2K-0090
004700*    OBJETIVO...: REVISAO DO CAMPO ANO LETIVO DO ALUNO (ANO-ALU) -
004800*                 CONFIRMADO QUE PERMANECE 1 DIGITO, SEM VIRADA DE
004900*                 SECULO ENVOLVIDA NESTE PROGRAMA
005000*-------------------------------------------------------------------
005100*    PROGRAMADOR: R.C.ALMEIDA
005200*    ANALISTA   : IVAN SANCHES
005300*    CONSULTORIA: FOURSYS
005400*    DATA.......: 19 / 08 / 2000
005500*    CHAMADO....: SR-0705
005600*    OBJETIVO...: ROTINA 0200-VALIDA-LOGIN PASSA A RETORNAR OS
005700*                 DADOS DO ALUNO ENCONTRADO (NOME/CURSO/EMAIL/ANO)
005800*                 EM VEZ DE SO CONFIRMAR A MATRICULA
005900*-------------------------------------------------------------------
006000*    PROGRAMADOR: R.C.ALMEIDA
006100*    ANALISTA   : IVAN SANCHES
006200*    CONSULTORIA: FOURSYS
006300*    DATA.......: 10 / 03 / 2008
006400*    CHAMADO....: SR-0850
006500*    OBJETIVO...: AUDITORIA INTERNA DE PADRAO DE CODIFICACAO -
006600*                 FS-ALUNOS VOLTA A SER DECLARADO NO NIVEL 77,
006700*                 CONFORME PADRAO DA CASA PARA VARIAVEL DE STATUS
006800*                 DE ARQUIVO; ROTINA 0100-CARGA-ALUNOS PASSA A
006900*                 DESVIAR PARA 9999-TRATA-ERRO VIA GO TO NA FALHA
007000*                 DE ABERTURA DO ARQUIVO, EM VEZ DE PERFORM
007100*=================================================================*
007200 ENVIRONMENT                             DIVISION.
007300*=================================================================*
007400 CONFIGURATION                           SECTION.
007500*-------------------------------------------------------------------
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS ALFA-NUMERICO IS "A" THRU "Z" "a" THRU "z"
007900     UPSI-0 ON STATUS IS WRK-LOGIN-OK.
008000*-------------------------------------------------------------------
008100 INPUT-OUTPUT                            SECTION.
008200*-------------------------------------------------------------------
008300 FILE-CONTROL.
008400     SELECT ALUNOS   ASSIGN TO ALUNOS
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-ALUNOS.
008700*=================================================================*
008800 DATA                                    DIVISION.
008900*=================================================================*
009000 FILE                                    SECTION.
009100*-------------------------------------------------------------------
009200 FD  ALUNOS.
009300 01  REG-ALUNOS-LINHA            PIC X(300).
009400*=================================================================*
009500 WORKING-STORAGE                         SECTION.
009600*-------------------------------------------------------------------
009700 01  FILLER                      PIC X(050)          VALUE
009800         "========== VARIAVEL DE STATUS ==========".
009900*-------------------------------------------------------------------
010000 77  FS-ALUNOS                   PIC X(002)          VALUE SPACES.
010100 77  WRK-LOGIN-OK                PIC X(001)          VALUE 'N'.
010200     88 WRK-LOGIN-ACEITO                             VALUE 'S'.
010300     88 WRK-LOGIN-RECUSADO                           VALUE 'N'.
010400*-------------------------------------------------------------------
010500 01  FILLER                      PIC X(050)          VALUE
010600         "========== LINHA CRUA (CSV) DE ENTRADA ==========".
010700*-------------------------------------------------------------------
010800 01  WRK-LINHA-BUF.
010900     05 WRK-LINHA                PIC X(400).
011000 01  WRK-LINHA-BUF-R REDEFINES WRK-LINHA-BUF.
011100     05 WRK-LINHA-INICIO         PIC X(040).
011200     05 FILLER                   PIC X(360).
011300*-------------------------------------------------------------------
011400 01  FILLER                      PIC X(050)          VALUE
011500         "========== CAMPOS DECOMPOSTOS DA LINHA ==========".
011600*-------------------------------------------------------------------
011700 01  WRK-CAMPOS.
011800     05 WRK-CAMPO                OCCURS 12 TIMES
011900                                  INDEXED BY IX-CAMPO
012000                                  PIC X(200).
012100 01  WRK-CAMPOS-FLAT-R REDEFINES WRK-CAMPOS.
012200     05 WRK-CAMPOS-FLAT          PIC X(2400).
012300 77  WRK-QT-VIRGULAS             PIC 9(003)   COMP   VALUE ZEROS.
012400 77  WRK-CAMPO-LIMPO             PIC X(200)          VALUE SPACES.
012500 77  WRK-POS-ASPA                PIC 9(003)   COMP   VALUE ZEROS.
012600*-------------------------------------------------------------------
012700 01  FILLER                      PIC X(050)          VALUE
012800         "========== TABELA EM MEMORIA - ALUNOS ==========".
012900*-------------------------------------------------------------------
013000 01  TB-ALUNOS.
013100     05 TB-ALU                   OCCURS 200 TIMES
013200                                  INDEXED BY IX-ALU.
013300         COPY "#BOOKALU".
013400 77  WRK-QT-ALU                  PIC 9(005)   COMP-3 VALUE ZEROS.
013500 77  WRK-ACU-DEFAULT-SENHA       PIC 9(005)   COMP-3 VALUE ZEROS.
013600*-------------------------------------------------------------------
013700 01  FILLER                      PIC X(050)          VALUE
013800         "========== CREDENCIAL RECEBIDA PARA CONFERENCIA ==========".
013900*-------------------------------------------------------------------
014000*    NO SISTEMA BATCH, A MATRICULA E A SENHA SUBMETIDAS CHEGAM JA
014100*    PREENCHIDAS NA WORKING-STORAGE (CARTAO DE PARAMETRO DO JOB).
014200*-------------------------------------------------------------------
014300 01  WRK-LOGIN-CRED.
014400     05 WRK-LOGIN-ID             PIC X(010)          VALUE SPACES.
014500     05 WRK-LOGIN-SENHA          PIC X(020)          VALUE SPACES.
014600 01  WRK-LOGIN-CRED-R REDEFINES WRK-LOGIN-CRED.
014700     05 WRK-LOGIN-CRED-FLAT      PIC X(030).
014800 77  WRK-IX-ACHOU                PIC 9(005)   COMP-3 VALUE ZEROS.
014900*-------------------------------------------------------------------
015000*    AREA DE ERRO PADRAO DO SISTEMA DE ESTAGIOS
015100*-------------------------------------------------------------------
015200 COPY "#BOOKERR".
015300*-------------------------------------------------------------------
015400 01  FILLER                      PIC X(050)          VALUE
015500         "========== FIM DA WORKING ==========".
015600*=================================================================*
015700 PROCEDURE                               DIVISION.
015800*=================================================================*
015900 0000-PRINCIPAL.
016000
016100         PERFORM 0100-CARGA-ALUNOS THRU 0100-CARGA-ALUNOS-FIM.
016200         PERFORM 0200-VALIDA-LOGIN THRU 0200-VALIDA-LOGIN-FIM.
016300         PERFORM 0900-FINALIZAR THRU 0900-FINALIZAR-FIM.
016400         STOP RUN.
016500
016600 0000-PRINCIPAL-FIM.EXIT.
016700*-------------------------------------------------------------------
016800 0090-RETIRA-ASPAS                       SECTION.
016900*-------------------------------------------------------------------
017000*    RECEBE O CAMPO CRU EM WRK-CAMPO(IX-CAMPO) E, SE ESTIVER
017100*    ENVOLVIDO EM ASPAS, RETIRA A ASPA DE ABERTURA E FECHAMENTO.
017200*-------------------------------------------------------------------
017300
017400         IF WRK-CAMPO (IX-CAMPO) (1:1) EQUAL '"'
017500             MOVE SPACES             TO WRK-CAMPO-LIMPO
017600             MOVE WRK-CAMPO (IX-CAMPO) (2:198) TO WRK-CAMPO-LIMPO
017700             INSPECT WRK-CAMPO-LIMPO TALLYING WRK-POS-ASPA
017800                 FOR CHARACTERS BEFORE INITIAL '"'
017900             IF WRK-POS-ASPA GREATER ZERO
018000                 MOVE WRK-CAMPO-LIMPO (1:WRK-POS-ASPA)
018100                                      TO WRK-CAMPO (IX-CAMPO)
018200                 MOVE SPACES          TO
018300                      WRK-CAMPO (IX-CAMPO) (WRK-POS-ASPA + 1:)
018400             END-IF
018500         END-IF.
018600
018700 0090-RETIRA-ASPAS-FIM.EXIT.
018800*-------------------------------------------------------------------
018900 0100-CARGA-ALUNOS                       SECTION.
019000*-------------------------------------------------------------------
019100
019200         MOVE ZEROS TO WRK-QT-ALU WRK-ACU-DEFAULT-SENHA.
019300         OPEN INPUT ALUNOS.
019400         IF FS-ALUNOS NOT EQUAL '00'
019500             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
019600             MOVE FS-ALUNOS          TO WRK-STATUS-ERRO
019700             MOVE 'ALUNOS'           TO WRK-ARQUIVO-ERRO
019800             GO TO 9999-TRATA-ERRO
019900         END-IF.
020000         READ ALUNOS.
020100*                                       DESCARTA A LINHA CABECALHO
020200         PERFORM 0110-LER-ALU UNTIL FS-ALUNOS NOT EQUAL '00'.
020300         CLOSE ALUNOS.
020400
020500 0100-CARGA-ALUNOS-FIM.EXIT.
020600
020700 0110-LER-ALU.
020800
020900         MOVE SPACES TO WRK-LINHA-BUF WRK-CAMPOS-FLAT-R.
021000         MOVE REG-ALUNOS-LINHA TO WRK-LINHA.
021100         INSPECT WRK-LINHA TALLYING WRK-QT-VIRGULAS FOR ALL ",".
021200         IF WRK-QT-VIRGULAS EQUAL 5
021300             UNSTRING WRK-LINHA DELIMITED BY ","
021400                 INTO WRK-CAMPO (1) WRK-CAMPO (2) WRK-CAMPO (3)
021500                      WRK-CAMPO (4) WRK-CAMPO (5) WRK-CAMPO (6)
021600             PERFORM 0090-RETIRA-ASPAS
021700                 VARYING IX-CAMPO FROM 1 BY 1
021800                 UNTIL IX-CAMPO GREATER 6
021900             ADD 1 TO WRK-QT-ALU
022000             MOVE WRK-CAMPO (1) TO ID-ALU    (WRK-QT-ALU)
022100             MOVE WRK-CAMPO (2) TO NM-ALU    (WRK-QT-ALU)
022200             MOVE WRK-CAMPO (3) TO CURSO-ALU (WRK-QT-ALU)
022300             MOVE WRK-CAMPO (4) TO ANO-ALU   (WRK-QT-ALU)
022400             MOVE WRK-CAMPO (5) TO EMAIL-ALU (WRK-QT-ALU)
022500             MOVE WRK-CAMPO (6) TO SENHA-ALU (WRK-QT-ALU)
022600*                                       REGRA PROPRIA DO AUTLOGIN:
022700*                                       SENHA EM BRANCO DEFAULTA
022800*                                       PARA A PROPRIA MATRICULA,
022900*                                       NUNCA PARA A LITERAL
023000*                                       'password' USADA NO
023100*                                       BASECTL
023200             IF SENHA-ALU (WRK-QT-ALU) EQUAL SPACES
023300                 MOVE ID-ALU (WRK-QT-ALU) TO
023400                                     SENHA-ALU (WRK-QT-ALU)
023500                 ADD 1 TO WRK-ACU-DEFAULT-SENHA
023600             END-IF
023700         END-IF.
023800         READ ALUNOS
023900             AT END MOVE '10' TO FS-ALUNOS
024000         END-READ.
024100*-------------------------------------------------------------------
024200 0200-VALIDA-LOGIN                       SECTION.
024300*-------------------------------------------------------------------
024400*    SUCESSO EXIGE APENAS QUE A MATRICULA SUBMETIDA EXISTA NO
024500*    CADASTRO CARREGADO - A CONFERENCIA DE SENHA E UM PLACEHOLDER
024600*    FIXO ATE A ROTINA DEFINITIVA DE COMPARACAO SER LIGADA.
024700*-------------------------------------------------------------------
024800
024900         MOVE 'N' TO WRK-LOGIN-OK.
025000         MOVE ZEROS TO WRK-IX-ACHOU.
025100         IF WRK-LOGIN-CRED-FLAT NOT EQUAL SPACES
025200             SET IX-ALU TO 1
025300             PERFORM 0210-PROCURA-ALUNO
025400                 UNTIL IX-ALU GREATER WRK-QT-ALU
025500                 OR WRK-LOGIN-ACEITO
025600         END-IF.
025700
025800 0200-VALIDA-LOGIN-FIM.EXIT.
025900
026000 0210-PROCURA-ALUNO.
026100
026200         IF ID-ALU (IX-ALU) EQUAL WRK-LOGIN-ID
026300             MOVE 'S'    TO WRK-LOGIN-OK
026400             SET WRK-IX-ACHOU TO IX-ALU
026500         END-IF.
026600         SET IX-ALU UP BY 1.
026700*-------------------------------------------------------------------
026800 0900-FINALIZAR                          SECTION.
026900*-------------------------------------------------------------------
027000
027100         IF WRK-LOGIN-ACEITO
027200             DISPLAY "LOGIN ACEITO - MATRICULA: " WRK-LOGIN-ID
027300             DISPLAY "NOME.....: " NM-ALU    (WRK-IX-ACHOU)
027400             DISPLAY "CURSO....: " CURSO-ALU (WRK-IX-ACHOU)
027500             DISPLAY "EMAIL....: " EMAIL-ALU (WRK-IX-ACHOU)
027600             DISPLAY "ANO LET..: " ANO-ALU   (WRK-IX-ACHOU)
027700         ELSE
027800             DISPLAY "LOGIN RECUSADO - MATRICULA NAO ENCONTRADA: "
027900                 WRK-LOGIN-ID
028000         END-IF.
028100         GOBACK.
028200
028300 0900-FINALIZAR-FIM.EXIT.
028400*-------------------------------------------------------------------
028500 9999-TRATA-ERRO                         SECTION.
028600*-------------------------------------------------------------------
028700
028800         DISPLAY "===== ERRO NO PROGRAMA AUTLOGIN =====".
028900         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
029000         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
029100         GOBACK.
029200
029300 9999-TRATA-ERRO-FIM.EXIT.
