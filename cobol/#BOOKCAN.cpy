000100*-----------------------------------------------------------------*
000200*    BOOK........: #BOOKCAN                                       *
000300*    OBJETIVO....: LAYOUT DA CANDIDATURA A ESTAGIO (APPLICATION)  *
000400*    USADO EM....: BASECTL                                        *
000500*-----------------------------------------------------------------*
000600     05 UUID-CAND                PIC X(036).
000700     05 ID-ALU-CAND              PIC X(010).
000800     05 NM-CAND                  PIC X(040).
000900     05 EMAIL-CAND               PIC X(050).
001000     05 CURSO-CAND               PIC X(030).
001100     05 ANO-CAND                 PIC 9(001).
001200     05 DTSUB-CAND               PIC X(010).
001300     05 SIT-CAND                 PIC X(011).
001400     05 FILLER                   PIC X(020).
